000100******************************************************************
000110 IDENTIFICATION DIVISION.
000120 PROGRAM-ID.    RGPF1B01.
000130 AUTHOR.        ERICK RAMIREZ.
000140 INSTALLATION.  DEPARTAMENTO DE SISTEMAS - BANCA DE INVERSION.
000150 DATE-WRITTEN.  04/03/1991.
000160 DATE-COMPILED.
000170 SECURITY.      USO INTERNO - DEPARTAMENTO DE SISTEMAS UNICAMENTE.
000180******************************************************************
000190* APLICACION  : PORTAFOLIO DE INVERSION                          *
000200* PROGRAMA    : RGPF1B01                                         *
000210* TIPO        : BATCH                                            *
000220* DESCRIPCION : CALCULA, POR PROPIETARIO DE PORTAFOLIO, EL VALOR *
000230*             : ACTUAL, EL RENDIMIENTO (ROI), LAS METRICAS DE    *
000240*             : RIESGO PONDERADAS (VOLATILIDAD, SHARPE, MAXIMA   *
000250*             : CAIDA, BETA, DIVERSIFICACION), EL VALOR EN       *
000260*             : RIESGO (HISTORICO, PARAMETRICO Y CONDICIONAL),   *
000270*             : LA CALIFICACION ESG Y LA RECOMENDACION DE        *
000280*             : REBALANCEO (MEDIA-VARIANZA) CON SUS ACCIONES DE  *
000290*             : COMPRA Y VENTA.  EMITE EL ARCHIVO DE METRICAS DE *
000300*             : RIESGO, EL ARCHIVO DE ACCIONES DE REBALANCEO Y   *
000310*             : EL REPORTE RESUMEN DE PORTAFOLIO CON RUPTURA DE  *
000320*             : CONTROL POR PROPIETARIO Y TOTALES GENERALES.     *
000330* ARCHIVOS    : ASSETIN=E, PRECIOIN=E, ESGIN=E, RISKOUT=S,       *
000340*             : REBALOUT=S, REPORTE=S                            *
000350* ACCION (ES) : P=PROCESA                                        *
000360* PROGRAMA(S) : DEBD1R00                                         *
000370******************************************************************
000380* BITACORA DE CAMBIOS                                            *
000390* FECHA       PROGRAMADOR   TICKET     DESCRIPCION               *
000400* ----------  ------------  ---------  ------------------------ *
000410* 1991-03-04  E.RAMIREZ     PIF-0001   VERSION ORIGINAL - VALUA- *
000420*              CION DE ACTIVOS Y ACUMULADO DE VALOR POR DUENO    *
000430* 1992-06-11  E.RAMIREZ     PIF-0003   SE AGREGA LECTURA DE      *
000440*              HISTORICO DE PRECIOS Y CALCULO DE RENDIMIENTOS    *
000450* 1993-07-19  E.RAMIREZ     PIF-0014   SE AGREGA VALOR EN RIESGO *
000460*              HISTORICO, PARAMETRICO Y CONDICIONAL              *
000470* 1994-09-02  E.RAMIREZ     PIF-0021   SE AGREGA CLASIFICACION   *
000480*              DE ACTIVO POR TIPO Y METRICAS PONDERADAS DE       *
000490*              RIESGO (VOLATILIDAD, SHARPE, CAIDA, BETA)         *
000500* 1995-04-18  R.MENDEZ      PIF-0029   SE AGREGA OPTIMIZADOR DE  *
000510*              REBALANCEO MEDIA-VARIANZA Y GENERACION DE         *
000520*              ACCIONES DE COMPRA/VENTA CON COSTO DE TRANSACCION *
000530* 1997-02-14  E.RAMIREZ     PIF-0041   SE AGREGA CALIFICACION ESG*
000540* 1999-01-08  E.RAMIREZ     PIF-0077   REVISION Y2K - TARJETA DE *
000550*              PARAMETROS AMPLIADA A FECHA AAAAMMDD              *
000560* 2001-03-22  C.LOPEZ       PIF-0098   SE AGREGA AJUSTE DE       *
000570*              VISTAS ESTILO BLACK-LITTERMAN AL REBALANCEO       *
000580* 2004-11-15  C.LOPEZ       PIF-0140   SE REESCRIBE EL REPORTE   *
000590*              RESUMEN CON DESGLOSE DE ACCIONES RECOMENDADAS     *
000600* 2006-05-30  R.MENDEZ      PIF-0160   SE AGREGA PRIORIDAD A LAS *
000610*              ACCIONES DE REBALANCEO Y TOTALES GENERALES        *
000620* 2009-08-11  R.MENDEZ      PIF-0183   SE PARAMETRIZA CONFIANZA, *
000630*              HORIZONTE, UMBRAL DE REBALANCEO Y MINIMO ESG POR  *
000640*              TARJETA DE CONTROL (SYSIN); ANTES VENIAN FIJOS    *
000650* 2011-02-17  C.LOPEZ       PIF-0201   SE AGREGA ASIMETRIA Y     *
000660*              CURTOSIS DE LOS RENDIMIENTOS A LA ESTADISTICA DEL *
000670*              VAR (ANTES SOLO SE CALCULABA MEDIA Y VOLATILIDAD) *
000680******************************************************************
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SPECIAL-NAMES.
000720     C01 IS TOP-OF-FORM.
000730 INPUT-OUTPUT SECTION.
000740 FILE-CONTROL.
000750     SELECT ASSET-FILE    ASSIGN TO ASSETIN
000760            ORGANIZATION  IS LINE SEQUENTIAL
000770            FILE STATUS   IS FS-ASSET.
000780
000790     SELECT PRICE-FILE    ASSIGN TO PRECIOIN
000800            ORGANIZATION  IS LINE SEQUENTIAL
000810            FILE STATUS   IS FS-PRECIO.
000820
000830     SELECT ESG-FILE      ASSIGN TO ESGIN
000840            ORGANIZATION  IS LINE SEQUENTIAL
000850            FILE STATUS   IS FS-ESG.
000860
000870     SELECT RISKOUT-FILE  ASSIGN TO RISKOUT
000880            ORGANIZATION  IS LINE SEQUENTIAL
000890            FILE STATUS   IS FS-RISKOUT.
000900
000910     SELECT REBALOUT-FILE ASSIGN TO REBALOUT
000920            ORGANIZATION  IS LINE SEQUENTIAL
000930            FILE STATUS   IS FS-REBALOUT.
000940
000950     SELECT REPORT-FILE   ASSIGN TO REPORTE
000960            ORGANIZATION  IS LINE SEQUENTIAL
000970            FILE STATUS   IS FS-REPORTE.
000980
000990 DATA DIVISION.
001000 FILE SECTION.
001010******************************************************************
001020*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
001030******************************************************************
001040*   MAESTRO DE POSICIONES (ACTIVOS) POR PROPIETARIO
001050*   HISTORICO DIARIO DE PRECIOS POR ACTIVO
001060*   CALIFICACIONES ESG POR INSTRUMENTO
001070*   SALIDA DE METRICAS DE RIESGO POR PROPIETARIO
001080*   SALIDA DE ACCIONES DE REBALANCEO RECOMENDADAS
001090*   REPORTE RESUMEN DE PORTAFOLIO (IMAGEN DE IMPRESION)
001100 FD  ASSET-FILE
001110     RECORDING MODE IS F.
001120     COPY PIACTM.
001130 FD  PRICE-FILE
001140     RECORDING MODE IS F.
001150     COPY PIPRCH.
001160 FD  ESG-FILE
001170     RECORDING MODE IS F.
001180     COPY PIESGT.
001190 FD  RISKOUT-FILE
001200     RECORDING MODE IS F.
001210     COPY PIRISGO.
001220 FD  REBALOUT-FILE
001230     RECORDING MODE IS F.
001240     COPY PIREBAL.
001250 FD  REPORT-FILE
001260     RECORDING MODE IS F.
001270 01  LINEA-REPORTE                PIC X(132).
001280
001290 WORKING-STORAGE SECTION.
001300******************************************************************
001310*           RECURSOS RUTINA FSE Y VALIDACION FILE-STATUS         *
001320******************************************************************
001330 01  WKS-FS-STATUS.
001340*      MAESTRO DE POSICIONES
001350     05  FS-ASSET               PIC 9(02) VALUE ZEROES.
001360*      HISTORICO DE PRECIOS
001370     05  FS-PRECIO              PIC 9(02) VALUE ZEROES.
001380*      CALIFICACIONES ESG
001390     05  FS-ESG                 PIC 9(02) VALUE ZEROES.
001400*      SALIDA DE METRICAS DE RIESGO
001410     05  FS-RISKOUT             PIC 9(02) VALUE ZEROES.
001420*      SALIDA DE ACCIONES DE REBALANCEO
001430     05  FS-REBALOUT            PIC 9(02) VALUE ZEROES.
001440*      REPORTE RESUMEN
001450     05  FS-REPORTE             PIC 9(02) VALUE ZEROES.
001460*      VARIABLES RUTINA DE FSE
001470     05  PROGRAMA               PIC X(08) VALUE SPACES.
001480     05  ARCHIVO                PIC X(08) VALUE SPACES.
001490     05  ACCION                 PIC X(10) VALUE SPACES.
001500     05  LLAVE                  PIC X(10) VALUE SPACES.
001510     05  FILLER                 PIC X(04) VALUE SPACES.
001520
001530******************************************************************
001540*                     BANDERAS DE CONTROL                        *
001550******************************************************************
001560 01  WKS-FLAGS.
001570     05  WKS-FIN-ACTIVO         PIC 9(01) VALUE 0.
001580         88  FIN-ACTIVO                   VALUE 1.
001590     05  WKS-FIN-PRECIO         PIC 9(01) VALUE 0.
001600         88  FIN-PRECIO                   VALUE 1.
001610     05  WKS-FIN-ESG            PIC 9(01) VALUE 0.
001620         88  FIN-ESG                      VALUE 1.
001630     05  WKS-PRIMERA-VEZ        PIC 9(01) VALUE 1.
001640         88  ES-PRIMERA-VEZ               VALUE 1.
001650     05  WKS-SUBCAD-FLAG        PIC 9(01) VALUE 0.
001660         88  WKS-SUBCAD-SI                VALUE 1.
001670     05  WKS-TIPO-HALLADO       PIC 9(01) VALUE 0.
001680         88  WKS-TIPO-SI                  VALUE 1.
001690     05  WKS-PRIMER-RENGLON     PIC 9(01) VALUE 1.
001700         88  ES-PRIMER-RENGLON            VALUE 1.
001710     05  FILLER                 PIC X(02) VALUE SPACES.
001720
001730******************************************************************
001740*        TARJETA DE PARAMETROS (SYSIN) Y VALORES EFECTIVOS       *
001750******************************************************************
001760 01  WKS-PARM-CARD               PIC X(40) VALUE SPACES.
001770 01  WKS-PARM-CAMPOS REDEFINES WKS-PARM-CARD.
001780     05  WKS-PARM-CONFIANZA      PIC 9V9(04).
001790     05  WKS-PARM-HORIZONTE      PIC 9(03).
001800     05  WKS-PARM-UMBRAL         PIC 9V9(04).
001810     05  WKS-PARM-ESG-MINIMO     PIC 9(03)V99.
001820     05  WKS-PARM-TOLERANCIA     PIC 9V9(04).
001830     05  FILLER                  PIC X(17).
001840
001850 01  WKS-PARM-EFECTIVOS.
001860     05  WKS-VAR-CONFIANZA       PIC 9V9(04) VALUE .9500.
001870     05  WKS-VAR-HORIZONTE       PIC 9(03)   VALUE 001.
001880     05  WKS-REBAL-UMBRAL        PIC 9V9(04) VALUE .0500.
001890     05  WKS-ESG-MINIMO          PIC 9(03)V99 VALUE 050.00.
001900     05  WKS-RIESGO-TOLERANCIA   PIC 9V9(04) VALUE .5000.
001910     05  FILLER                  PIC X(06) VALUE SPACES.
001920
001930******************************************************************
001940*    TABLA DE TIPO DE ACTIVO (CLASIFICACION PARA RIESGO, REGLA   *
001950*    DE NEGOCIO 1).  6 GRUPOS: CRIPTO/ETH/ACCION/BONO/ORO/OTRO.  *
001960******************************************************************
001970 01  WKS-TABLA-PALABRAS-RIESGO.
001980     05  WKS-PR-ENTRADA OCCURS 11 TIMES.
001990         10  WKS-PR-TEXTO        PIC X(10).
002000         10  WKS-PR-LONG         PIC 9(02) COMP.
002010         10  WKS-PR-GRUPO        PIC 9(01) COMP.
002020         10  FILLER              PIC X(01).
002030
002040 01  WKS-TABLA-GRUPO-RIESGO.
002050     05  WKS-GR-DATO OCCURS 6 TIMES.
002060         10  WKS-GR-VOLATILIDAD  PIC S9V9(04).
002070         10  WKS-GR-DRAWDOWN     PIC S9V9(04).
002080         10  WKS-GR-BETA         PIC S9V9(04).
002090         10  WKS-GR-SHARPE       PIC S9V9(04).
002100         10  FILLER              PIC X(02).
002110
002120******************************************************************
002130*    TABLA DE TIPO DE ACTIVO (RENDIMIENTO/VOLATILIDAD POR        *
002140*    DEFECTO PARA EL REBALANCEO, REGLA DE NEGOCIO 4). 5 GRUPOS:  *
002150*    BITCOIN/ETHEREUM/ESTABLE/BLACKROCK/OTRO.                    *
002160******************************************************************
002170 01  WKS-TABLA-PALABRAS-REBAL.
002180     05  WKS-PB-ENTRADA OCCURS 9 TIMES.
002190         10  WKS-PB-TEXTO        PIC X(10).
002200         10  WKS-PB-LONG         PIC 9(02) COMP.
002210         10  WKS-PB-GRUPO        PIC 9(01) COMP.
002220         10  FILLER              PIC X(01).
002230
002240 01  WKS-TABLA-GRUPO-REBAL.
002250     05  WKS-GB-DATO OCCURS 5 TIMES.
002260         10  WKS-GB-RET-ESPERADO PIC S9V9(04).
002270         10  WKS-GB-VOLATILIDAD  PIC S9V9(04).
002280         10  FILLER              PIC X(02).
002290
002300******************************************************************
002310*    TABLA DE FACTOR Z POR NIVEL DE CONFIANZA (VAR PARAMETRICO)  *
002320******************************************************************
002330 01  WKS-TABLA-Z.
002340     05  WKS-Z-ENTRADA OCCURS 6 TIMES.
002350         10  WKS-Z-CONFIANZA     PIC 9V9(04).
002360         10  WKS-Z-VALOR         PIC S9V9(04).
002370         10  FILLER              PIC X(02).
002380
002390******************************************************************
002400*    TABLA DE HISTORICO DE PRECIOS / RENDIMIENTOS POR ACTIVO     *
002410*    (SERVICIO DE HISTORICO DE PRECIOS - CARGADA ANTES DE LEER   *
002420*    EL MAESTRO DE ACTIVOS, CONSULTADA POR NOMBRE DE ACTIVO)     *
002430******************************************************************
002440 01  WKS-TABLA-HIST.
002450     05  WKS-HP-CNT              PIC 9(03) COMP VALUE 0.
002460     05  WKS-HP-ACTIVO OCCURS 60 TIMES.
002470         10  WKS-HP-NOMBRE       PIC X(20).
002480         10  WKS-HP-PRECIO-ANT   PIC S9(09)V9(04).
002490         10  WKS-HP-NUM-RET      PIC 9(03) COMP VALUE 0.
002500         10  WKS-HP-VOLATILIDAD  PIC S9V9(04) VALUE ZEROS.
002510         10  WKS-HP-RENDIM-PROM  PIC S9V9(04) VALUE ZEROS.
002520         10  WKS-HP-RETORNO OCCURS 260 TIMES
002530                            PIC S9(03)V9(06).
002540         10  FILLER          PIC X(02).
002550
002560******************************************************************
002570*    CALIFICACIONES ESG (CARGADAS COMPLETAS ANTES DEL REPORTE)   *
002580******************************************************************
002590 01  WKS-TABLA-ESG.
002600     05  WKS-ESG-CNT             PIC 9(04) COMP VALUE 0.
002610     05  WKS-ESG-ITEM OCCURS 500 TIMES.
002620         10  WKS-ESG-TICKER      PIC X(10).
002630         10  WKS-ESG-ENV         PIC S9(03)V99.
002640         10  WKS-ESG-SOC         PIC S9(03)V99.
002650         10  WKS-ESG-GOV         PIC S9(03)V99.
002660         10  WKS-ESG-TOTAL       PIC S9(03)V99.
002670         10  WKS-ESG-CALIFICA    PIC 9(01).
002680             88  WKS-ESG-ALTA             VALUE 1.
002690         10  FILLER              PIC X(01).
002700
002710******************************************************************
002720*    POSICIONES DEL PROPIETARIO ACTUAL (REINICIADA EN CADA       *
002730*    RUPTURA DE CONTROL POR AST-OWNER-ID)                        *
002740******************************************************************
002750 01  WKS-TABLA-PROPIETARIO.
002760     05  WKS-OW-CNT              PIC 9(03) COMP VALUE 0.
002770     05  WKS-OW-ACTIVO OCCURS 50 TIMES.
002780         10  WKS-OW-NOMBRE       PIC X(20).
002790         10  WKS-OW-CANTIDAD     PIC S9(09)V9(04).
002800         10  WKS-OW-PRECIO-ACT   PIC S9(09)V99.
002810         10  WKS-OW-PRECIO-COMPRA PIC S9(09)V99.
002820         10  WKS-OW-INVERSION    PIC S9(11)V99.
002830         10  WKS-OW-VALOR-ACTUAL PIC S9(13)V99.
002840         10  WKS-OW-VALOR-COMPRA PIC S9(13)V99.
002850         10  WKS-OW-ROI-ACTIVO   PIC S9(05)V99.
002860         10  WKS-OW-PESO-ACTUAL  PIC S9V9(04).
002870         10  WKS-OW-PESO-OBJETIVO PIC S9V9(04).
002880         10  WKS-OW-RET-ESPERADO PIC S9V9(04).
002890         10  WKS-OW-VOLATILIDAD  PIC S9V9(04).
002900         10  WKS-OW-RATIO-RAR    PIC S9(03)V9(04).
002910         10  WKS-OW-VOL-TIPO     PIC S9V9(04).
002920         10  WKS-OW-DD-TIPO      PIC S9V9(04).
002930         10  WKS-OW-BETA-TIPO    PIC S9V9(04).
002940         10  WKS-OW-SHARPE-TIPO  PIC S9V9(04).
002950         10  WKS-OW-HIST-IDX     PIC 9(03) COMP VALUE 0.
002960         10  FILLER              PIC X(02).
002970     05  WKS-ORDEN-RAR OCCURS 50 TIMES PIC 9(03) COMP.
002980     05  FILLER                  PIC X(02).
002990
003000******************************************************************
003010*    SERIE DE RENDIMIENTOS COMBINADA DEL PORTAFOLIO (PROMEDIO    *
003020*    DIARIO DE LOS ACTIVOS TENIDOS POR EL PROPIETARIO ACTUAL)    *
003030******************************************************************
003040 01  WKS-SERIE-PORTAFOLIO.
003050     05  WKS-PF-NUM-DIAS         PIC 9(03) COMP VALUE 0.
003060     05  WKS-PF-RETORNO   OCCURS 260 TIMES PIC S9(03)V9(06).
003070     05  WKS-PF-ORDENADA  OCCURS 260 TIMES PIC S9(03)V9(06).
003080     05  FILLER                  PIC X(02).
003090
003100******************************************************************
003110*                 TOTALES Y RESULTADOS DEL PROPIETARIO           *
003120******************************************************************
003130 01  WKS-TOTALES-PROPIETARIO.
003140     05  WKS-PROP-ANT            PIC X(10) VALUE SPACES.
003150     05  WKS-TOT-VALOR           PIC S9(13)V99 VALUE ZEROS.
003160     05  WKS-TOT-INVERSION       PIC S9(13)V99 VALUE ZEROS.
003170     05  WKS-TOT-ACTIVOS         PIC 9(05) COMP VALUE 0.
003180     05  WKS-TOT-NOMBRES-UNICOS  PIC 9(05) COMP VALUE 0.
003190     05  WKS-SUMA-ROI            PIC S9(07)V99 VALUE ZEROS.
003200     05  WKS-CNT-ROI             PIC 9(05) COMP VALUE 0.
003210     05  WKS-ROI-PORCENTAJE      PIC S9(05)V99 VALUE ZEROS.
003220     05  WKS-ROI-PROMEDIO        PIC S9(05)V99 VALUE ZEROS.
003230     05  WKS-VOL-PONDERADA       PIC S9(03)V9(04) VALUE ZEROS.
003240     05  WKS-DD-PONDERADA        PIC S9(03)V9(04) VALUE ZEROS.
003250     05  WKS-BETA-PONDERADA      PIC S9(03)V9(04) VALUE ZEROS.
003260     05  WKS-SHARPE-FALLBACK     PIC S9(03)V9(04) VALUE ZEROS.
003270     05  WKS-SHARPE-RATIO        PIC S9(03)V9(04) VALUE ZEROS.
003280     05  WKS-DIVERSIFICACION     PIC S9(03)V99 VALUE ZEROS.
003290     05  WKS-NIVEL-RIESGO        PIC X(06) VALUE SPACES.
003300     05  WKS-HIST-VAR            PIC S9(13)V99 VALUE ZEROS.
003310     05  WKS-PARAM-VAR           PIC S9(13)V99 VALUE ZEROS.
003320     05  WKS-COND-VAR            PIC S9(13)V99 VALUE ZEROS.
003330     05  WKS-VAR-VOLATILIDAD     PIC S9(03)V9(06) VALUE ZEROS.
003340     05  WKS-VAR-ASIMETRIA       PIC S9(03)V9(06) VALUE ZEROS.
003350     05  WKS-VAR-CURTOSIS        PIC S9(03)V9(06) VALUE ZEROS.
003360     05  WKS-VAR-RET-ESPERADO    PIC S9(03)V9(06) VALUE ZEROS.
003370     05  WKS-DERIVA-ASIGNACION   PIC S9V9(04) VALUE ZEROS.
003380     05  WKS-ESTADO-PORTAFOLIO   PIC X(19) VALUE SPACES.
003390     05  WKS-RIESGO-PORTAFOLIO   PIC S9V9(04) VALUE ZEROS.
003400     05  WKS-RETORNO-PORTAFOLIO  PIC S9V9(04) VALUE ZEROS.
003410     05  WKS-COSTO-TXN-PROP      PIC S9(11)V99 VALUE ZEROS.
003420*--  B: PRESUPUESTO DE RIESGO RESTANTE DE LA ASIGNACION MEDIA-   *
003430*--  VARIANZA (REGLA DE NEGOCIO 4); SE INICIA EN LA TOLERANCIA   *
003440*--  DE RIESGO DEL PARAMETRO Y SE VA CONSUMIENDO POR ACTIVO.     *
003450     05  WKS-REBAL-CANDIDATO     PIC S9V9(04) VALUE ZEROS.
003460*--  W: SUMA ACUMULADA DE PESOS OBJETIVO ASIGNADOS, USADA PARA   *
003470*--  LA RENORMALIZACION FINAL DE LA ASIGNACION MEDIA-VARIANZA.   *
003480     05  WKS-REBAL-SUMA-PESOS    PIC S9V9(04) VALUE ZEROS.
003490*--  ACUMULADOR DE VARIANZA/COVARIANZA PARA EL RIESGO DEL        *
003500*--  PORTAFOLIO BAJO LA MATRIZ DE COVARIANZA SIMPLIFICADA.       *
003510     05  WKS-REBAL-SUMA-COV      PIC S9(03)V9(06) VALUE ZEROS.
003520     05  FILLER                  PIC X(04) VALUE SPACES.
003530
003540******************************************************************
003550*                 ACCIONES DE REBALANCEO DEL PROPIETARIO         *
003560******************************************************************
003570 01  WKS-TABLA-ACCIONES.
003580     05  WKS-ACC-CNT             PIC 9(03) COMP VALUE 0.
003590     05  WKS-ACC-ITEM OCCURS 50 TIMES.
003600         10  WKS-ACC-NOMBRE      PIC X(20).
003610         10  WKS-ACC-TIPO        PIC X(04).
003620         10  WKS-ACC-QTY         PIC S9(09)V9(04).
003630         10  WKS-ACC-VALOR       PIC S9(13)V99.
003640         10  WKS-ACC-PESO-ACT    PIC S9V9(04).
003650         10  WKS-ACC-PESO-OBJ    PIC S9V9(04).
003660         10  WKS-ACC-COSTO       PIC S9(09)V99.
003670         10  WKS-ACC-PRIORIDAD   PIC 9(01).
003680         10  FILLER              PIC X(01).
003690     05  WKS-ACC-ORDEN OCCURS 50 TIMES PIC 9(03) COMP.
003700     05  FILLER                  PIC X(02) VALUE SPACES.
003710
003720******************************************************************
003730*                       TOTALES GENERALES                        *
003740******************************************************************
003750 01  WKS-TOTALES-GENERALES.
003760     05  WKS-GT-VALOR            PIC S9(15)V99 VALUE ZEROS.
003770     05  WKS-GT-ACTIVOS          PIC 9(07) COMP VALUE 0.
003780     05  WKS-GT-COSTO            PIC S9(13)V99 VALUE ZEROS.
003790     05  WKS-GT-PROPIETARIOS     PIC 9(05) COMP VALUE 0.
003800     05  WKS-GT-ESG-ALTOS        PIC 9(05) COMP VALUE 0.
003810     05  WKS-NUM-PAGINA          PIC 9(05) COMP VALUE 0.
003820     05  WKS-NUM-RENGLONES       PIC 9(03) COMP VALUE 0.
003830     05  FILLER                  PIC X(04) VALUE SPACES.
003840
003850******************************************************************
003860*             SUBINDICES Y CONTADORES DE TRABAJO (COMP)          *
003870******************************************************************
003880 77  WKS-OW-N                    PIC 9(03) COMP VALUE 0.
003890 77  WKS-OW-M                    PIC 9(03) COMP VALUE 0.
003900 77  WKS-HP-N                    PIC 9(03) COMP VALUE 0.
003910 77  WKS-HP-D                    PIC 9(03) COMP VALUE 0.
003920 77  WKS-PF-D                    PIC 9(03) COMP VALUE 0.
003930 77  WKS-K                       PIC 9(03) COMP VALUE 0.
003940 77  WKS-I                       PIC 9(03) COMP VALUE 0.
003950 77  WKS-J                       PIC 9(03) COMP VALUE 0.
003960 77  WKS-POS                     PIC 9(03) COMP VALUE 0.
003970 77  WKS-TOPE                    PIC 9(03) COMP VALUE 0.
003980 77  WKS-TEMP-ORDEN              PIC 9(03) COMP VALUE 0.
003990 77  WKS-ACC-N                   PIC 9(03) COMP VALUE 0.
004000 77  WKS-ESG-N                   PIC 9(04) COMP VALUE 0.
004010 77  WKS-MIN-DIAS                PIC 9(03) COMP VALUE 0.
004020 77  WKS-VAR-N-DIAS              PIC 9(03) COMP VALUE 0.
004030 77  WKS-VAR-IDX-HIST            PIC S9(05) COMP VALUE 0.
004040 77  WKS-VAR-ENTERO              PIC S9(05) COMP VALUE 0.
004050 77  WKS-VAR-SUBINDICE           PIC 9(03) COMP VALUE 0.
004060 77  WKS-NOMBRE-MAYUS            PIC X(20) VALUE SPACES.
004070
004080******************************************************************
004090*             CAMPOS DE TRABAJO ARITMETICO (NO MONETARIOS)       *
004100******************************************************************
004110 01  WKS-TRABAJO-ARITMETICO.
004120     05  WKS-TEMP-VALOR          PIC S9(15)V9(06) VALUE ZEROS.
004130     05  WKS-TEMP-FRACCION       PIC S9(05)V9(06) VALUE ZEROS.
004140     05  WKS-TEMP-SUMA           PIC S9(13)V9(06) VALUE ZEROS.
004150     05  WKS-TEMP-MEDIA          PIC S9(03)V9(06) VALUE ZEROS.
004160     05  WKS-TEMP-DESVIACION     PIC S9(03)V9(06) VALUE ZEROS.
004170     05  WKS-TEMP-VARIANZA       PIC S9(07)V9(06) VALUE ZEROS.
004180     05  WKS-TEMP-DIF            PIC S9(03)V9(06) VALUE ZEROS.
004190     05  WKS-TEMP-RAIZ-T         PIC S9(03)V9(06) VALUE ZEROS.
004200     05  WKS-TEMP-Z              PIC S9V9(04) VALUE ZEROS.
004210     05  WKS-TEMP-PCT-VAR        PIC S9(05)V9(04) VALUE ZEROS.
004220     05  WKS-TEMP-ESTD           PIC S9(03)V9(06) VALUE ZEROS.
004230     05  WKS-TEMP-SUMA-CUBO      PIC S9(07)V9(06) VALUE ZEROS.
004240     05  WKS-TEMP-SUMA-CUARTA    PIC S9(09)V9(06) VALUE ZEROS.
004250     05  FILLER                  PIC X(04) VALUE SPACES.
004260
004270******************************************************************
004280*       RUTINA GENERICA DE RAIZ CUADRADA (NEWTON-RAPHSON)        *
004290*       NO SE USA FUNCION INTRINSECA - EL COMPILADOR DE ESTE     *
004300*       SHOP EN 1991 NO LA TENIA DISPONIBLE.                     *
004310******************************************************************
004320 01  WKS-RAIZ-TRABAJO.
004330     05  WKS-RAIZ-ENTRADA        PIC S9(09)V9(06) VALUE ZEROS.
004340     05  WKS-RAIZ-RESULTADO      PIC S9(09)V9(06) VALUE ZEROS.
004350     05  WKS-RAIZ-ANTERIOR       PIC S9(09)V9(06) VALUE ZEROS.
004360     05  WKS-RAIZ-ITER           PIC 9(02) COMP VALUE 0.
004370     05  FILLER                  PIC X(02) VALUE SPACES.
004380
004390******************************************************************
004400*                 LINEAS DE IMPRESION (132 POSICIONES)           *
004410******************************************************************
004420 01  WKS-LINEA-TITULO.
004430     05  FILLER                  PIC X(01)  VALUE SPACES.
004440     05  FILLER                  PIC X(45)  VALUE
004450         'REPORTE RESUMEN DE PORTAFOLIO DE INVERSION'.
004460     05  FILLER                  PIC X(60)  VALUE SPACES.
004470     05  FILLER                  PIC X(08)  VALUE 'PAGINA: '.
004480     05  WKS-TIT-PAGINA          PIC ZZZZ9.
004490     05  FILLER                  PIC X(13)  VALUE SPACES.
004500
004510 01  WKS-LINEA-COL-ENCAB.
004520     05  FILLER                  PIC X(01)  VALUE SPACES.
004530     05  FILLER                  PIC X(22)  VALUE 'ACTIVO'.
004540     05  FILLER                  PIC X(14)  VALUE 'CANTIDAD'.
004550     05  FILLER                  PIC X(16)  VALUE 'PRECIO ACTUAL'.
004560     05  FILLER                  PIC X(18)  VALUE 'VALOR ACTUAL'.
004570     05  FILLER                  PIC X(18)  VALUE 'VALOR COMPRA'.
004580     05  FILLER                  PIC X(10)  VALUE 'ROI %'.
004590     05  FILLER                  PIC X(33)  VALUE SPACES.
004600
004610 01  WKS-LINEA-PROPIETARIO.
004620     05  FILLER                  PIC X(01)  VALUE SPACES.
004630     05  FILLER                  PIC X(20)  VALUE
004640         'PROPIETARIO........:'.
004650     05  WKS-LP-OWNER-ID         PIC X(10).
004660     05  FILLER                  PIC X(101) VALUE SPACES.
004670
004680 01  WKS-LINEA-DETALLE.
004690     05  FILLER                  PIC X(01)  VALUE SPACES.
004700     05  WKS-LD-NOMBRE           PIC X(20).
004710     05  FILLER                  PIC X(02)  VALUE SPACES.
004720     05  WKS-LD-CANTIDAD         PIC Z(06)9.9999-.
004730     05  FILLER                  PIC X(01)  VALUE SPACES.
004740     05  WKS-LD-PRECIO           PIC ZZ,ZZZ,ZZ9.99-.
004750     05  FILLER                  PIC X(01)  VALUE SPACES.
004760     05  WKS-LD-VALOR-ACTUAL     PIC Z,ZZZ,ZZZ,ZZ9.99-.
004770     05  FILLER                  PIC X(01)  VALUE SPACES.
004780     05  WKS-LD-VALOR-COMPRA     PIC Z,ZZZ,ZZZ,ZZ9.99-.
004790     05  FILLER                  PIC X(01)  VALUE SPACES.
004800     05  WKS-LD-ROI              PIC Z(04)9.99-.
004810     05  FILLER                  PIC X(15)  VALUE SPACES.
004820
004830 01  WKS-LINEA-TOTAL-1.
004840     05  FILLER                  PIC X(01)  VALUE SPACES.
004850     05  FILLER                  PIC X(20)  VALUE
004860         '  VALOR TOTAL.....:'.
004870     05  WKS-LT-VALOR            PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
004880     05  FILLER                  PIC X(04)  VALUE SPACES.
004890     05  FILLER                  PIC X(20)  VALUE
004900         'ROI PROMEDIO.....:'.
004910     05  WKS-LT-ROI              PIC Z(04)9.99-.
004920     05  FILLER                  PIC X(02)  VALUE SPACES.
004930     05  FILLER                  PIC X(20)  VALUE
004940         'NUM. ACTIVOS.....:'.
004950     05  WKS-LT-NUMACT           PIC ZZZZ9.
004960     05  FILLER                  PIC X(37)  VALUE SPACES.
004970
004980 01  WKS-LINEA-TOTAL-2.
004990     05  FILLER                  PIC X(01)  VALUE SPACES.
005000     05  FILLER                  PIC X(20)  VALUE
005010         '  DIVERSIFICACION.:'.
005020     05  WKS-LT-DIVERS           PIC ZZ9.99.
005030     05  FILLER                  PIC X(04)  VALUE SPACES.
005040     05  FILLER                  PIC X(20)  VALUE
005050         'VOLATILIDAD......:'.
005060     05  WKS-LT-VOLAT            PIC Z9.9999-.
005070     05  FILLER                  PIC X(02)  VALUE SPACES.
005080     05  FILLER                  PIC X(20)  VALUE
005090         'SHARPE...........:'.
005100     05  WKS-LT-SHARPE           PIC Z9.9999-.
005110     05  FILLER                  PIC X(26)  VALUE SPACES.
005120
005130 01  WKS-LINEA-TOTAL-3.
005140     05  FILLER                  PIC X(01)  VALUE SPACES.
005150     05  FILLER                  PIC X(20)  VALUE
005160         '  VAR HISTORICO...:'.
005170     05  WKS-LT-VARHIST          PIC Z,ZZZ,ZZZ,ZZ9.99-.
005180     05  FILLER                  PIC X(02)  VALUE SPACES.
005190     05  FILLER                  PIC X(20)  VALUE
005200         'VAR PARAMETRICO..:'.
005210     05  WKS-LT-VARPARAM         PIC Z,ZZZ,ZZZ,ZZ9.99-.
005220     05  FILLER                  PIC X(02)  VALUE SPACES.
005230     05  FILLER                  PIC X(20)  VALUE
005240         'VAR CONDICIONAL..:'.
005250     05  WKS-LT-VARCOND          PIC Z,ZZZ,ZZZ,ZZ9.99-.
005260     05  FILLER                  PIC X(04)  VALUE SPACES.
005270
005280 01  WKS-LINEA-TOTAL-4.
005290     05  FILLER                  PIC X(01)  VALUE SPACES.
005300     05  FILLER                  PIC X(20)  VALUE
005310         '  NIVEL DE RIESGO.:'.
005320     05  WKS-LT-NIVEL            PIC X(06).
005330     05  FILLER                  PIC X(04)  VALUE SPACES.
005340     05  FILLER                  PIC X(20)  VALUE
005350         'DERIVA ASIGNACION:'.
005360     05  WKS-LT-DERIVA           PIC Z9.9999-.
005370     05  FILLER                  PIC X(02)  VALUE SPACES.
005380     05  FILLER                  PIC X(20)  VALUE
005390         'ESTADO...........:'.
005400     05  WKS-LT-ESTADO           PIC X(19).
005410     05  FILLER                  PIC X(40)  VALUE SPACES.
005420
005430 01  WKS-LINEA-TOTAL-5.
005440     05  FILLER                  PIC X(01)  VALUE SPACES.
005450     05  FILLER                  PIC X(20)  VALUE
005460         '  COSTO TXN REBAL.:'.
005470     05  WKS-LT-COSTOTXN         PIC ZZ,ZZZ,ZZ9.99-.
005480     05  FILLER                  PIC X(89)  VALUE SPACES.
005490
005500 01  WKS-LINEA-ACC-ENCAB.
005510     05  FILLER                  PIC X(01)  VALUE SPACES.
005520     05  FILLER                  PIC X(30)  VALUE
005530         '  ACCIONES DE REBALANCEO:'.
005540     05  FILLER                  PIC X(101) VALUE SPACES.
005550
005560 01  WKS-LINEA-ACCION.
005570     05  FILLER                  PIC X(03)  VALUE SPACES.
005580     05  WKS-LA-PRIORIDAD        PIC 9.
005590     05  FILLER                  PIC X(02)  VALUE SPACES.
005600     05  WKS-LA-ACCION           PIC X(04).
005610     05  FILLER                  PIC X(01)  VALUE SPACES.
005620     05  WKS-LA-NOMBRE           PIC X(20).
005630     05  FILLER                  PIC X(01)  VALUE SPACES.
005640     05  WKS-LA-CANTIDAD         PIC Z(06)9.9999-.
005650     05  FILLER                  PIC X(01)  VALUE SPACES.
005660     05  WKS-LA-VALOR            PIC Z,ZZZ,ZZZ,ZZ9.99-.
005670     05  FILLER                  PIC X(01)  VALUE SPACES.
005680     05  WKS-LA-COSTO            PIC Z,ZZZ,ZZ9.99-.
005690     05  FILLER                  PIC X(47)  VALUE SPACES.
005700
005710 01  WKS-LINEA-ESG-ENCAB.
005720     05  FILLER                  PIC X(01)  VALUE SPACES.
005730     05  FILLER                  PIC X(40)  VALUE
005740         'INSTRUMENTOS CON CALIFICACION ESG ALTA:'.
005750     05  WKS-LE-CANTIDAD         PIC ZZZZ9.
005760     05  FILLER                  PIC X(87)  VALUE SPACES.
005770
005780 01  WKS-LINEA-ESG-DET.
005790     05  FILLER                  PIC X(03)  VALUE SPACES.
005800     05  WKS-LG-TICKER           PIC X(10).
005810     05  FILLER                  PIC X(03)  VALUE SPACES.
005820     05  WKS-LG-ENV              PIC Z9.99-.
005830     05  FILLER                  PIC X(02)  VALUE SPACES.
005840     05  WKS-LG-SOC              PIC Z9.99-.
005850     05  FILLER                  PIC X(02)  VALUE SPACES.
005860     05  WKS-LG-GOV              PIC Z9.99-.
005870     05  FILLER                  PIC X(02)  VALUE SPACES.
005880     05  WKS-LG-TOTAL            PIC Z9.99-.
005890     05  FILLER                  PIC X(88)  VALUE SPACES.
005900
005910 01  WKS-LINEA-GRAN-TOTAL.
005920     05  FILLER                  PIC X(01)  VALUE SPACES.
005930     05  FILLER                  PIC X(22)  VALUE
005940         'TOTALES GENERALES..:'.
005950     05  FILLER                  PIC X(10)  VALUE 'VALOR:'.
005960     05  WKS-GT-LT-VALOR         PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99-.
005970     05  FILLER                  PIC X(02)  VALUE SPACES.
005980     05  FILLER                  PIC X(12)  VALUE 'ACTIVOS:'.
005990     05  WKS-GT-LT-ACTIVOS       PIC Z(06)9.
006000     05  FILLER                  PIC X(02)  VALUE SPACES.
006010     05  FILLER                  PIC X(14)  VALUE 'COSTO TXN:'.
006020     05  WKS-GT-LT-COSTO         PIC Z,ZZZ,ZZZ,ZZ9.99-.
006030     05  FILLER                  PIC X(13)  VALUE SPACES.
006040
006050 01  WKS-LINEA-BLANCO            PIC X(132) VALUE SPACES.
006060
006070 PROCEDURE DIVISION.
006080******************************************************************
006090*                       000-PRINCIPAL                            *
006100*    CONTROL PRINCIPAL DEL PROGRAMA - SECUENCIA DE EJECUCION:    *
006110*    APERTURA, CARGA DE TABLAS, PROCESO DE ACTIVOS CON RUPTURA   *
006120*    DE CONTROL POR PROPIETARIO, TOTALES GENERALES Y CIERRE.     *
006130******************************************************************
006140 000-PRINCIPAL SECTION.
006150     PERFORM 0100-INICIALIZA-TABLAS.
006160     PERFORM APERTURA-ARCHIVOS.
006170     PERFORM LEE-TARJETA-PARAMETROS.
006180
006190     PERFORM 0900-CARGA-ESG UNTIL FIN-ESG.
006200
006210     PERFORM 1000-CARGA-HISTORICO-PRECIOS UNTIL FIN-PRECIO.
006220     PERFORM 1100-CALCULA-RENDIMIENTOS
006230         VARYING WKS-HP-N FROM 1 BY 1
006240         UNTIL WKS-HP-N > WKS-HP-CNT.
006250
006260     PERFORM 6500-ENCABEZADO-REPORTE.
006270
006280     PERFORM LEE-SIGUIENTE-ACTIVO.
006290     PERFORM 2000-PROCESA-ACTIVOS UNTIL FIN-ACTIVO.
006300     IF NOT ES-PRIMERA-VEZ
006310         PERFORM 2200-RUPTURA-PROPIETARIO
006320     END-IF.
006330
006340     PERFORM 7000-TOTALES-GENERALES.
006350     PERFORM CIERRA-ARCHIVOS.
006360     STOP RUN.
006370 000-PRINCIPAL-E. EXIT.
006380
006390******************************************************************
006400*   0100-INICIALIZA-TABLAS - CARGA LAS TABLAS FIJAS DE TIPO DE   *
006410*   ACTIVO (RIESGO Y REBALANCEO) Y LA TABLA DE FACTOR Z.  ESTAS  *
006420*   TABLAS SE LLENAN POR MOVE EN LUGAR DE VALUE POR POSICION DE  *
006430*   TABLA, SIGUIENDO LA PRACTICA DEL DEPARTAMENTO PARA TABLAS DE *
006440*   PARAMETROS PEQUENAS.                                         *
006450******************************************************************
006460 0100-INICIALIZA-TABLAS SECTION.
006470*    PALABRAS CLAVE DE CLASIFICACION PARA RIESGO (REGLA 1)
006480     MOVE 'BITCOIN   '  TO WKS-PR-TEXTO(01).
006490     MOVE 07            TO WKS-PR-LONG(01).
006500     MOVE 1             TO WKS-PR-GRUPO(01).
006510     MOVE 'BTC       '  TO WKS-PR-TEXTO(02).
006520     MOVE 03            TO WKS-PR-LONG(02).
006530     MOVE 1             TO WKS-PR-GRUPO(02).
006540     MOVE 'CRYPTO    '  TO WKS-PR-TEXTO(03).
006550     MOVE 06            TO WKS-PR-LONG(03).
006560     MOVE 1             TO WKS-PR-GRUPO(03).
006570     MOVE 'ETHEREUM  '  TO WKS-PR-TEXTO(04).
006580     MOVE 08            TO WKS-PR-LONG(04).
006590     MOVE 2             TO WKS-PR-GRUPO(04).
006600     MOVE 'ETH       '  TO WKS-PR-TEXTO(05).
006610     MOVE 03            TO WKS-PR-LONG(05).
006620     MOVE 2             TO WKS-PR-GRUPO(05).
006630     MOVE 'STOCK     '  TO WKS-PR-TEXTO(06).
006640     MOVE 05            TO WKS-PR-LONG(06).
006650     MOVE 3             TO WKS-PR-GRUPO(06).
006660     MOVE 'EQUITY    '  TO WKS-PR-TEXTO(07).
006670     MOVE 06            TO WKS-PR-LONG(07).
006680     MOVE 3             TO WKS-PR-GRUPO(07).
006690     MOVE 'BOND      '  TO WKS-PR-TEXTO(08).
006700     MOVE 04            TO WKS-PR-LONG(08).
006710     MOVE 4             TO WKS-PR-GRUPO(08).
006720     MOVE 'TREASURY  '  TO WKS-PR-TEXTO(09).
006730     MOVE 08            TO WKS-PR-LONG(09).
006740     MOVE 4             TO WKS-PR-GRUPO(09).
006750     MOVE 'GOLD      '  TO WKS-PR-TEXTO(10).
006760     MOVE 04            TO WKS-PR-LONG(10).
006770     MOVE 5             TO WKS-PR-GRUPO(10).
006780     MOVE 'COMMODITY '  TO WKS-PR-TEXTO(11).
006790     MOVE 09            TO WKS-PR-LONG(11).
006800     MOVE 5             TO WKS-PR-GRUPO(11).
006810*    METRICAS POR GRUPO: VOLATILIDAD, CAIDA MAXIMA, BETA, SHARPE
006820     MOVE .8000 TO WKS-GR-VOLATILIDAD(1).
006830     MOVE .6000 TO WKS-GR-DRAWDOWN(1).
006840     MOVE .3000 TO WKS-GR-BETA(1).
006850     MOVE 1.2000 TO WKS-GR-SHARPE(1).
006860     MOVE .7500 TO WKS-GR-VOLATILIDAD(2).
006870     MOVE .5500 TO WKS-GR-DRAWDOWN(2).
006880     MOVE .4000 TO WKS-GR-BETA(2).
006890     MOVE 1.1000 TO WKS-GR-SHARPE(2).
006900     MOVE .2000 TO WKS-GR-VOLATILIDAD(3).
006910     MOVE .3000 TO WKS-GR-DRAWDOWN(3).
006920     MOVE 1.0000 TO WKS-GR-BETA(3).
006930     MOVE .8000 TO WKS-GR-SHARPE(3).
006940     MOVE .0500 TO WKS-GR-VOLATILIDAD(4).
006950     MOVE .0500 TO WKS-GR-DRAWDOWN(4).
006960     MOVE .1000 TO WKS-GR-BETA(4).
006970     MOVE .5000 TO WKS-GR-SHARPE(4).
006980     MOVE .1500 TO WKS-GR-VOLATILIDAD(5).
006990     MOVE .2000 TO WKS-GR-DRAWDOWN(5).
007000     MOVE -.1000 TO WKS-GR-BETA(5).
007010     MOVE .3000 TO WKS-GR-SHARPE(5).
007020     MOVE .2500 TO WKS-GR-VOLATILIDAD(6).
007030     MOVE .2500 TO WKS-GR-DRAWDOWN(6).
007040     MOVE .8000 TO WKS-GR-BETA(6).
007050     MOVE .7000 TO WKS-GR-SHARPE(6).
007060*    PALABRAS CLAVE DE CLASIFICACION PARA REBALANCEO (REGLA 4)
007070     MOVE 'BITCOIN   '  TO WKS-PB-TEXTO(01).
007080     MOVE 07            TO WKS-PB-LONG(01).
007090     MOVE 1             TO WKS-PB-GRUPO(01).
007100     MOVE 'BTC       '  TO WKS-PB-TEXTO(02).
007110     MOVE 03            TO WKS-PB-LONG(02).
007120     MOVE 1             TO WKS-PB-GRUPO(02).
007130     MOVE 'ETHEREUM  '  TO WKS-PB-TEXTO(03).
007140     MOVE 08            TO WKS-PB-LONG(03).
007150     MOVE 2             TO WKS-PB-GRUPO(03).
007160     MOVE 'ETH       '  TO WKS-PB-TEXTO(04).
007170     MOVE 03            TO WKS-PB-LONG(04).
007180     MOVE 2             TO WKS-PB-GRUPO(04).
007190     MOVE 'STABLE    '  TO WKS-PB-TEXTO(05).
007200     MOVE 06            TO WKS-PB-LONG(05).
007210     MOVE 3             TO WKS-PB-GRUPO(05).
007220     MOVE 'USDT      '  TO WKS-PB-TEXTO(06).
007230     MOVE 04            TO WKS-PB-LONG(06).
007240     MOVE 3             TO WKS-PB-GRUPO(06).
007250     MOVE 'USDC      '  TO WKS-PB-TEXTO(07).
007260     MOVE 04            TO WKS-PB-LONG(07).
007270     MOVE 3             TO WKS-PB-GRUPO(07).
007280     MOVE 'BLACKROCK '  TO WKS-PB-TEXTO(08).
007290     MOVE 09            TO WKS-PB-LONG(08).
007300     MOVE 4             TO WKS-PB-GRUPO(08).
007310     MOVE 'BUIDL     '  TO WKS-PB-TEXTO(09).
007320     MOVE 05            TO WKS-PB-LONG(09).
007330     MOVE 4             TO WKS-PB-GRUPO(09).
007340     MOVE .1500 TO WKS-GB-RET-ESPERADO(1).
007350     MOVE .8000 TO WKS-GB-VOLATILIDAD(1).
007360     MOVE .1200 TO WKS-GB-RET-ESPERADO(2).
007370     MOVE .7500 TO WKS-GB-VOLATILIDAD(2).
007380     MOVE .0200 TO WKS-GB-RET-ESPERADO(3).
007390     MOVE .0500 TO WKS-GB-VOLATILIDAD(3).
007400     MOVE .0800 TO WKS-GB-RET-ESPERADO(4).
007410     MOVE .1500 TO WKS-GB-VOLATILIDAD(4).
007420     MOVE .1000 TO WKS-GB-RET-ESPERADO(5).
007430     MOVE .6000 TO WKS-GB-VOLATILIDAD(5).
007440*    FACTOR Z POR NIVEL DE CONFIANZA (VAR PARAMETRICO)
007450     MOVE .9900 TO WKS-Z-CONFIANZA(1).
007460     MOVE 2.3260 TO WKS-Z-VALOR(1).
007470     MOVE .9750 TO WKS-Z-CONFIANZA(2).
007480     MOVE 1.9600 TO WKS-Z-VALOR(2).
007490     MOVE .9500 TO WKS-Z-CONFIANZA(3).
007500     MOVE 1.6450 TO WKS-Z-VALOR(3).
007510     MOVE .9000 TO WKS-Z-CONFIANZA(4).
007520     MOVE 1.2820 TO WKS-Z-VALOR(4).
007530     MOVE .8500 TO WKS-Z-CONFIANZA(5).
007540     MOVE 1.0360 TO WKS-Z-VALOR(5).
007550     MOVE .8000 TO WKS-Z-CONFIANZA(6).
007560     MOVE .8420 TO WKS-Z-VALOR(6).
007570 0100-INICIALIZA-TABLAS-E. EXIT.
007580
007590******************************************************************
007600*    APERTURA-ARCHIVOS - ABRE LOS 3 ARCHIVOS DE ENTRADA Y LOS    *
007610*    3 ARCHIVOS DE SALIDA.  EN CASO DE ERROR SE INVOCA LA RUTINA *
007620*    COMPARTIDA DEBD1R00 QUE REGISTRA EL ERROR EN EL LOG DE      *
007630*    SISTEMA Y TERMINA EL PROGRAMA.                               *
007640******************************************************************
007650 APERTURA-ARCHIVOS SECTION.
007660     MOVE 'RGPF1B01' TO PROGRAMA.
007670
007680     OPEN INPUT ASSET-FILE.
007690     IF FS-ASSET NOT = '00'
007700         MOVE 'ASSETIN '  TO ARCHIVO
007710         MOVE 'OPEN-INPUT' TO ACCION
007720         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
007730                                FS-ASSET
007740     END-IF.
007750
007760     OPEN INPUT PRICE-FILE.
007770     IF FS-PRECIO NOT = '00'
007780         MOVE 'PRECIOIN'  TO ARCHIVO
007790         MOVE 'OPEN-INPUT' TO ACCION
007800         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
007810                                FS-PRECIO
007820     END-IF.
007830
007840     OPEN INPUT ESG-FILE.
007850     IF FS-ESG NOT = '00'
007860         MOVE 'ESGIN   '  TO ARCHIVO
007870         MOVE 'OPEN-INPUT' TO ACCION
007880         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
007890                                FS-ESG
007900     END-IF.
007910
007920     OPEN OUTPUT RISKOUT-FILE.
007930     IF FS-RISKOUT NOT = '00'
007940         MOVE 'RISKOUT '  TO ARCHIVO
007950         MOVE 'OPEN-OUTPUT' TO ACCION
007960         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
007970                                FS-RISKOUT
007980     END-IF.
007990
008000     OPEN OUTPUT REBALOUT-FILE.
008010     IF FS-REBALOUT NOT = '00'
008020         MOVE 'REBALOUT'  TO ARCHIVO
008030         MOVE 'OPEN-OUTPUT' TO ACCION
008040         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
008050                                FS-REBALOUT
008060     END-IF.
008070
008080     OPEN OUTPUT REPORT-FILE.
008090     IF FS-REPORTE NOT = '00'
008100         MOVE 'REPORTE '  TO ARCHIVO
008110         MOVE 'OPEN-OUTPUT' TO ACCION
008120         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
008130                                FS-REPORTE
008140     END-IF.
008150 APERTURA-ARCHIVOS-E. EXIT.
008160
008170******************************************************************
008180*    LEE-TARJETA-PARAMETROS - LEE LA TARJETA DE CONTROL (SYSIN)  *
008190*    CON CONFIANZA, HORIZONTE, UMBRAL DE REBALANCEO, MINIMO ESG  *
008200*    Y TOLERANCIA DE RIESGO.  SI LA TARJETA VIENE EN BLANCO O UN *
008210*    CAMPO VIENE EN CERO SE USA EL VALOR POR DEFECTO DEL SHOP.   *
008220******************************************************************
008230 LEE-TARJETA-PARAMETROS SECTION.
008240     ACCEPT WKS-PARM-CARD FROM SYSIN.
008250     IF WKS-PARM-CONFIANZA NOT = ZEROS
008260         MOVE WKS-PARM-CONFIANZA TO WKS-VAR-CONFIANZA
008270     END-IF.
008280     IF WKS-PARM-HORIZONTE NOT = ZEROS
008290         MOVE WKS-PARM-HORIZONTE TO WKS-VAR-HORIZONTE
008300     END-IF.
008310     IF WKS-PARM-UMBRAL NOT = ZEROS
008320         MOVE WKS-PARM-UMBRAL TO WKS-REBAL-UMBRAL
008330     END-IF.
008340     IF WKS-PARM-ESG-MINIMO NOT = ZEROS
008350         MOVE WKS-PARM-ESG-MINIMO TO WKS-ESG-MINIMO
008360     END-IF.
008370     IF WKS-PARM-TOLERANCIA NOT = ZEROS
008380         MOVE WKS-PARM-TOLERANCIA TO WKS-RIESGO-TOLERANCIA
008390     END-IF.
008400 LEE-TARJETA-PARAMETROS-E. EXIT.
008410
008420******************************************************************
008430*    0900-CARGA-ESG - CARGA COMPLETA DEL ARCHIVO DE CALIFICA-    *
008440*    CIONES ESG EN TABLA, PARA CONSULTA POR TICKER DURANTE LA    *
008450*    IMPRESION DEL REPORTE (REGLA DE NEGOCIO 5).                 *
008460******************************************************************
008470 0900-CARGA-ESG SECTION.
008480     READ ESG-FILE
008490         AT END
008500             SET FIN-ESG TO TRUE
008510         NOT AT END
008520             ADD 1 TO WKS-ESG-CNT
008530             MOVE ESG-TICKER    TO WKS-ESG-TICKER(WKS-ESG-CNT)
008540             MOVE ESG-ENV-SCORE TO WKS-ESG-ENV(WKS-ESG-CNT)
008550             MOVE ESG-SOC-SCORE TO WKS-ESG-SOC(WKS-ESG-CNT)
008560             MOVE ESG-GOV-SCORE TO WKS-ESG-GOV(WKS-ESG-CNT)
008570             COMPUTE WKS-ESG-TOTAL(WKS-ESG-CNT) ROUNDED =
008580                 (ESG-ENV-SCORE + ESG-SOC-SCORE + ESG-GOV-SCORE)
008590                 / 3
008600             MOVE 0 TO WKS-ESG-CALIFICA(WKS-ESG-CNT)
008610             IF WKS-ESG-TOTAL(WKS-ESG-CNT) >= WKS-ESG-MINIMO
008620                 MOVE 1 TO WKS-ESG-CALIFICA(WKS-ESG-CNT)
008630                 ADD 1 TO WKS-GT-ESG-ALTOS
008640             END-IF
008650     END-READ.
008660 0900-CARGA-ESG-E. EXIT.
008670
008680******************************************************************
008690*  1000-CARGA-HISTORICO-PRECIOS - LEE EL HISTORICO DE PRECIOS,   *
008700*  YA ORDENADO POR ACTIVO Y DIA, Y CALCULA EL RENDIMIENTO DIARIO *
008710*  (R(SUBT) = (P(SUBT) - P(SUBT-1)) / P(SUBT-1)) ACUMULANDO LA   *
008720*  SERIE POR ACTIVO EN WKS-TABLA-HIST (SERVICIO DE HISTORICO DE  *
008730*  PRECIOS, REGLA DE NEGOCIO 3).                                 *
008740******************************************************************
008750 1000-CARGA-HISTORICO-PRECIOS SECTION.
008760     READ PRICE-FILE
008770         AT END
008780             SET FIN-PRECIO TO TRUE
008790         NOT AT END
008800             IF WKS-HP-CNT = 0
008810                 PERFORM 1050-NUEVO-ACTIVO-HIST
008820             ELSE
008830                 IF PRC-ASSET-NAME NOT =
008840                              WKS-HP-NOMBRE(WKS-HP-CNT)
008850                     PERFORM 1050-NUEVO-ACTIVO-HIST
008860                 END-IF
008870             END-IF
008880             IF WKS-HP-PRECIO-ANT(WKS-HP-CNT) > 0
008890                 AND WKS-HP-NUM-RET(WKS-HP-CNT) < 260
008900                 ADD 1 TO WKS-HP-NUM-RET(WKS-HP-CNT)
008910                 COMPUTE WKS-HP-RETORNO(WKS-HP-CNT
008920                         WKS-HP-NUM-RET(WKS-HP-CNT)) =
008930                     (PRC-PRICE - WKS-HP-PRECIO-ANT(WKS-HP-CNT))
008940                       / WKS-HP-PRECIO-ANT(WKS-HP-CNT)
008950             END-IF
008960             MOVE PRC-PRICE TO WKS-HP-PRECIO-ANT(WKS-HP-CNT)
008970     END-READ.
008980 1000-CARGA-HISTORICO-PRECIOS-E. EXIT.
008990
009000 1050-NUEVO-ACTIVO-HIST SECTION.
009010     IF WKS-HP-CNT < 60
009020         ADD 1 TO WKS-HP-CNT
009030         MOVE PRC-ASSET-NAME TO WKS-HP-NOMBRE(WKS-HP-CNT)
009040         MOVE 0 TO WKS-HP-PRECIO-ANT(WKS-HP-CNT)
009050         MOVE 0 TO WKS-HP-NUM-RET(WKS-HP-CNT)
009060     END-IF.
009070 1050-NUEVO-ACTIVO-HIST-E. EXIT.
009080
009090******************************************************************
009100*  1100-CALCULA-RENDIMIENTOS - POR CADA ACTIVO DEL HISTORICO,    *
009110*  CALCULA EL RENDIMIENTO PROMEDIO DIARIO Y LLAMA A LA RUTINA DE *
009120*  VOLATILIDAD ANUALIZADA (REGLA DE NEGOCIO 3).                  *
009130******************************************************************
009140 1100-CALCULA-RENDIMIENTOS SECTION.
009150     MOVE 0 TO WKS-TEMP-SUMA.
009160     IF WKS-HP-NUM-RET(WKS-HP-N) > 0
009170         PERFORM 1120-SUMA-RETORNO
009180             VARYING WKS-HP-D FROM 1 BY 1
009190             UNTIL WKS-HP-D > WKS-HP-NUM-RET(WKS-HP-N)
009200         COMPUTE WKS-HP-RENDIM-PROM(WKS-HP-N) =
009210             WKS-TEMP-SUMA / WKS-HP-NUM-RET(WKS-HP-N)
009220         PERFORM 1200-VOLATILIDAD-ANUALIZADA
009230     END-IF.
009240 1100-CALCULA-RENDIMIENTOS-E. EXIT.
009250
009260 1120-SUMA-RETORNO SECTION.
009270     ADD WKS-HP-RETORNO(WKS-HP-N WKS-HP-D) TO WKS-TEMP-SUMA.
009280 1120-SUMA-RETORNO-E. EXIT.
009290
009300******************************************************************
009310*  1200-VOLATILIDAD-ANUALIZADA - DESVIACION ESTANDAR POBLACIONAL *
009320*  DE LA SERIE DE RENDIMIENTOS DIARIOS, ANUALIZADA CON FACTOR 252*
009330*  (DIAS HABILES DE MERCADO POR ANO).  VARIANZA POBLACIONAL: SE  *
009340*  DIVIDE ENTRE N, NO ENTRE N-1 (REGLA DE NEGOCIO 3).            *
009350******************************************************************
009360 1200-VOLATILIDAD-ANUALIZADA SECTION.
009370     MOVE 0 TO WKS-TEMP-VARIANZA.
009380     PERFORM 1220-SUMA-CUADRADO
009390         VARYING WKS-HP-D FROM 1 BY 1
009400         UNTIL WKS-HP-D > WKS-HP-NUM-RET(WKS-HP-N).
009410     IF WKS-HP-NUM-RET(WKS-HP-N) > 0
009420         COMPUTE WKS-TEMP-VARIANZA =
009430             WKS-TEMP-VARIANZA / WKS-HP-NUM-RET(WKS-HP-N)
009440         COMPUTE WKS-RAIZ-ENTRADA = WKS-TEMP-VARIANZA * 252
009450         PERFORM 9500-RAIZ-CUADRADA
009460         MOVE WKS-RAIZ-RESULTADO TO WKS-HP-VOLATILIDAD(WKS-HP-N)
009470     END-IF.
009480 1200-VOLATILIDAD-ANUALIZADA-E. EXIT.
009490
009500 1220-SUMA-CUADRADO SECTION.
009510     COMPUTE WKS-TEMP-DIF =
009520         WKS-HP-RETORNO(WKS-HP-N WKS-HP-D) -
009530         WKS-HP-RENDIM-PROM(WKS-HP-N).
009540     COMPUTE WKS-TEMP-VARIANZA =
009550         WKS-TEMP-VARIANZA + (WKS-TEMP-DIF * WKS-TEMP-DIF).
009560 1220-SUMA-CUADRADO-E. EXIT.
009570
009580******************************************************************
009590*  1300-SERIE-PORTAFOLIO - CONSTRUYE LA SERIE DE RENDIMIENTOS    *
009600*  DEL PORTAFOLIO DEL PROPIETARIO ACTUAL COMO EL PROMEDIO, DIA   *
009610*  POR DIA, DE LOS RENDIMIENTOS DE LOS ACTIVOS QUE TIENE (SOLO   *
009620*  LOS QUE TIENEN HISTORICO DISPONIBLE), LIMITADA AL NUMERO DE   *
009630*  DIAS DEL ACTIVO CON MENOS HISTORICO (REGLA DE NEGOCIO 3).     *
009640******************************************************************
009650 1300-SERIE-PORTAFOLIO SECTION.
009660     MOVE 0 TO WKS-PF-NUM-DIAS.
009670     MOVE 9999 TO WKS-MIN-DIAS.
009680     PERFORM 1320-BUSCA-MIN-DIAS
009690         VARYING WKS-OW-N FROM 1 BY 1
009700         UNTIL WKS-OW-N > WKS-OW-CNT.
009710     IF WKS-MIN-DIAS = 9999
009720         MOVE 0 TO WKS-MIN-DIAS
009730     END-IF.
009740     IF WKS-MIN-DIAS > 260
009750         MOVE 260 TO WKS-MIN-DIAS
009760     END-IF.
009770     MOVE WKS-MIN-DIAS TO WKS-PF-NUM-DIAS.
009780     PERFORM 1340-CALCULA-DIA-PORTAFOLIO
009790         VARYING WKS-PF-D FROM 1 BY 1
009800         UNTIL WKS-PF-D > WKS-PF-NUM-DIAS.
009810 1300-SERIE-PORTAFOLIO-E. EXIT.
009820
009830 1320-BUSCA-MIN-DIAS SECTION.
009840     PERFORM 4750-UBICA-HISTORICO-ACTIVO.
009850     IF WKS-OW-HIST-IDX(WKS-OW-N) > 0
009860         IF WKS-HP-NUM-RET(WKS-OW-HIST-IDX(WKS-OW-N))
009870                      < WKS-MIN-DIAS
009880             MOVE WKS-HP-NUM-RET(WKS-OW-HIST-IDX(WKS-OW-N))
009890                  TO WKS-MIN-DIAS
009900         END-IF
009910     END-IF.
009920 1320-BUSCA-MIN-DIAS-E. EXIT.
009930
009940 1340-CALCULA-DIA-PORTAFOLIO SECTION.
009950     MOVE 0 TO WKS-TEMP-SUMA.
009960     MOVE 0 TO WKS-TOPE.
009970     PERFORM 1360-SUMA-ACTIVO-DIA
009980         VARYING WKS-OW-N FROM 1 BY 1
009990         UNTIL WKS-OW-N > WKS-OW-CNT.
010000     IF WKS-TOPE > 0
010010         COMPUTE WKS-PF-RETORNO(WKS-PF-D) =
010020             WKS-TEMP-SUMA / WKS-TOPE
010030     ELSE
010040         MOVE 0 TO WKS-PF-RETORNO(WKS-PF-D)
010050     END-IF.
010060 1340-CALCULA-DIA-PORTAFOLIO-E. EXIT.
010070
010080 1360-SUMA-ACTIVO-DIA SECTION.
010090     IF WKS-OW-HIST-IDX(WKS-OW-N) > 0
010100         ADD WKS-HP-RETORNO(WKS-OW-HIST-IDX(WKS-OW-N) WKS-PF-D)
010110             TO WKS-TEMP-SUMA
010120         ADD 1 TO WKS-TOPE
010130     END-IF.
010140 1360-SUMA-ACTIVO-DIA-E. EXIT.
010150
010160******************************************************************
010170*  LEE-SIGUIENTE-ACTIVO - LECTURA DEL MAESTRO DE POSICIONES.     *
010180******************************************************************
010190 LEE-SIGUIENTE-ACTIVO SECTION.
010200     READ ASSET-FILE
010210         AT END
010220             SET FIN-ACTIVO TO TRUE
010230     END-READ.
010240 LEE-SIGUIENTE-ACTIVO-E. EXIT.
010250
010260******************************************************************
010270*  2000-PROCESA-ACTIVOS - CICLO PRINCIPAL DE LECTURA DEL MAES-   *
010280*  TRO DE POSICIONES CON RUPTURA DE CONTROL POR AST-OWNER-ID.    *
010290******************************************************************
010300 2000-PROCESA-ACTIVOS SECTION.
010310     IF NOT ES-PRIMERA-VEZ
010320         IF AST-OWNER-ID NOT = WKS-PROP-ANT
010330             PERFORM 2200-RUPTURA-PROPIETARIO
010340             PERFORM 2050-INICIA-PROPIETARIO
010350         END-IF
010360     ELSE
010370         PERFORM 2050-INICIA-PROPIETARIO
010380         MOVE 0 TO WKS-PRIMERA-VEZ
010390     END-IF.
010400     PERFORM 2100-ACUMULA-ACTIVO.
010410     PERFORM LEE-SIGUIENTE-ACTIVO.
010420 2000-PROCESA-ACTIVOS-E. EXIT.
010430
010440 2050-INICIA-PROPIETARIO SECTION.
010450     MOVE AST-OWNER-ID TO WKS-PROP-ANT.
010460     MOVE 0 TO WKS-OW-CNT.
010470     MOVE 0 TO WKS-TOT-VALOR.
010480     MOVE 0 TO WKS-TOT-INVERSION.
010490     MOVE 0 TO WKS-TOT-ACTIVOS.
010500     MOVE 0 TO WKS-TOT-NOMBRES-UNICOS.
010510     MOVE 0 TO WKS-SUMA-ROI.
010520     MOVE 0 TO WKS-CNT-ROI.
010530     MOVE 0 TO WKS-ACC-CNT.
010540     MOVE 0 TO WKS-COSTO-TXN-PROP.
010550 2050-INICIA-PROPIETARIO-E. EXIT.
010560
010570******************************************************************
010580*  2100-ACUMULA-ACTIVO - AGREGA LA POSICION ACTUAL A LA TABLA    *
010590*  DEL PROPIETARIO Y ACUMULA VALOR ACTUAL, VALOR DE COMPRA Y     *
010600*  CANTIDAD DE ACTIVOS (VALUACION DE ACTIVOS, REGLA DE NEGOCIO 1)*
010610******************************************************************
010620 2100-ACUMULA-ACTIVO SECTION.
010630     IF WKS-OW-CNT < 50
010640         ADD 1 TO WKS-OW-CNT
010650         MOVE AST-NAME           TO WKS-OW-NOMBRE(WKS-OW-CNT)
010660         MOVE AST-QUANTITY       TO WKS-OW-CANTIDAD(WKS-OW-CNT)
010670         MOVE AST-PRICE-PER-UNIT TO WKS-OW-PRECIO-ACT(WKS-OW-CNT)
010680         MOVE AST-PURCH-PRICE    TO
010690                        WKS-OW-PRECIO-COMPRA(WKS-OW-CNT)
010700         IF AST-INIT-INVEST > 0
010710             MOVE AST-INIT-INVEST TO WKS-OW-INVERSION(WKS-OW-CNT)
010720         ELSE
010730             COMPUTE WKS-OW-INVERSION(WKS-OW-CNT) ROUNDED =
010740                 AST-QUANTITY * AST-PURCH-PRICE
010750         END-IF
010760         COMPUTE WKS-OW-VALOR-ACTUAL(WKS-OW-CNT) ROUNDED =
010770             AST-QUANTITY * AST-PRICE-PER-UNIT
010780         COMPUTE WKS-OW-VALOR-COMPRA(WKS-OW-CNT) ROUNDED =
010790             AST-QUANTITY * AST-PURCH-PRICE
010800         IF WKS-OW-VALOR-COMPRA(WKS-OW-CNT) > 0
010810             COMPUTE WKS-OW-ROI-ACTIVO(WKS-OW-CNT) ROUNDED =
010820                 ((WKS-OW-VALOR-ACTUAL(WKS-OW-CNT) -
010830                   WKS-OW-VALOR-COMPRA(WKS-OW-CNT)) /
010840                   WKS-OW-VALOR-COMPRA(WKS-OW-CNT)) * 100
010850             ADD WKS-OW-ROI-ACTIVO(WKS-OW-CNT) TO WKS-SUMA-ROI
010860             ADD 1 TO WKS-CNT-ROI
010870         ELSE
010880             MOVE 0 TO WKS-OW-ROI-ACTIVO(WKS-OW-CNT)
010890         END-IF
010900         ADD WKS-OW-VALOR-ACTUAL(WKS-OW-CNT) TO WKS-TOT-VALOR
010910         ADD WKS-OW-INVERSION(WKS-OW-CNT) TO WKS-TOT-INVERSION
010920         ADD 1 TO WKS-TOT-ACTIVOS
010930         MOVE WKS-OW-CNT TO WKS-OW-N
010940         PERFORM 4750-UBICA-HISTORICO-ACTIVO
010950     END-IF.
010960 2100-ACUMULA-ACTIVO-E. EXIT.
010970
010980******************************************************************
010990*  2200-RUPTURA-PROPIETARIO - AL CAMBIAR DE PROPIETARIO (O AL    *
011000*  LLEGAR FIN DE ARCHIVO) SE CALCULAN LAS METRICAS DE RIESGO, EL *
011010*  VALOR EN RIESGO, EL REBALANCEO Y SE EMITEN LOS REGISTROS DE   *
011020*  SALIDA Y LAS LINEAS DEL REPORTE PARA EL PROPIETARIO ANTERIOR. *
011030******************************************************************
011040 2200-RUPTURA-PROPIETARIO SECTION.
011050     PERFORM 3000-CALCULA-METRICAS-RIESGO.
011060     PERFORM 1300-SERIE-PORTAFOLIO.
011070     PERFORM 4000-CALCULA-VAR.
011080     PERFORM 3200-CLASIFICA-NIVEL-RIESGO.
011090     PERFORM 5000-REBALANCEO-PROPIETARIO.
011100     PERFORM 3900-ESCRIBE-RIESGO.
011110     PERFORM 5680-INICIA-ORDEN-ACC
011120         VARYING WKS-ACC-N FROM 1 BY 1
011130         UNTIL WKS-ACC-N > WKS-ACC-CNT.
011140     IF WKS-ACC-CNT > 1
011150         PERFORM 5690-ORDENA-ACC
011160     END-IF.
011170     PERFORM 5700-ESCRIBE-ACCIONES
011180         VARYING WKS-ACC-N FROM 1 BY 1
011190         UNTIL WKS-ACC-N > WKS-ACC-CNT.
011200     PERFORM 6000-IMPRIME-PROPIETARIO.
011210     ADD WKS-TOT-VALOR TO WKS-GT-VALOR.
011220     ADD WKS-TOT-ACTIVOS TO WKS-GT-ACTIVOS.
011230     ADD WKS-COSTO-TXN-PROP TO WKS-GT-COSTO.
011240     ADD 1 TO WKS-GT-PROPIETARIOS.
011250 2200-RUPTURA-PROPIETARIO-E. EXIT.
011260
011270******************************************************************
011280*  3000-CALCULA-METRICAS-RIESGO - METRICAS PONDERADAS POR VALOR  *
011290*  DE MERCADO DEL PROPIETARIO: ROI%, VOLATILIDAD, MAXIMA CAIDA,  *
011300*  BETA, SHARPE Y DIVERSIFICACION (REGLA DE NEGOCIO 1).          *
011310******************************************************************
011320 3000-CALCULA-METRICAS-RIESGO SECTION.
011330     MOVE 0 TO WKS-VOL-PONDERADA.
011340     MOVE 0 TO WKS-DD-PONDERADA.
011350     MOVE 0 TO WKS-BETA-PONDERADA.
011360     MOVE 0 TO WKS-SHARPE-FALLBACK.
011370     MOVE 0 TO WKS-TOT-NOMBRES-UNICOS.
011380     IF WKS-TOT-INVERSION > 0
011390         COMPUTE WKS-ROI-PORCENTAJE ROUNDED =
011400             ((WKS-TOT-VALOR - WKS-TOT-INVERSION) /
011410               WKS-TOT-INVERSION) * 100
011420     ELSE
011430         MOVE 0 TO WKS-ROI-PORCENTAJE
011440     END-IF.
011450     IF WKS-CNT-ROI > 0
011460         COMPUTE WKS-ROI-PROMEDIO ROUNDED =
011470             WKS-SUMA-ROI / WKS-CNT-ROI
011480     ELSE
011490         MOVE 0 TO WKS-ROI-PROMEDIO
011500     END-IF.
011510     PERFORM 4700-CLASIFICA-TIPO-ACTIVO
011520         VARYING WKS-OW-N FROM 1 BY 1
011530         UNTIL WKS-OW-N > WKS-OW-CNT.
011540     PERFORM 3100-ACUMULA-PONDERADO
011550         VARYING WKS-OW-N FROM 1 BY 1
011560         UNTIL WKS-OW-N > WKS-OW-CNT.
011570     IF WKS-TOT-ACTIVOS > 0
011580         COMPUTE WKS-DIVERSIFICACION ROUNDED =
011590             (WKS-TOT-NOMBRES-UNICOS / WKS-TOT-ACTIVOS) * 100
011600     ELSE
011610         MOVE 0 TO WKS-DIVERSIFICACION
011620     END-IF.
011630     IF WKS-VOL-PONDERADA > 0
011640         COMPUTE WKS-SHARPE-RATIO ROUNDED =
011650             (WKS-ROI-PORCENTAJE - 2.00) / WKS-VOL-PONDERADA
011660     ELSE
011670         MOVE WKS-SHARPE-FALLBACK TO WKS-SHARPE-RATIO
011680     END-IF.
011690 3000-CALCULA-METRICAS-RIESGO-E. EXIT.
011700
011710******************************************************************
011720*  3100-ACUMULA-PONDERADO - ACUMULA, PONDERADO POR EL PESO DE    *
011730*  MERCADO DE CADA ACTIVO DENTRO DEL PORTAFOLIO, LA VOLATILIDAD, *
011740*  LA MAXIMA CAIDA Y EL BETA DE TIPO, Y CUENTA LOS NOMBRES DE    *
011750*  ACTIVO DISTINTOS PARA EL INDICE DE DIVERSIFICACION.           *
011760******************************************************************
011770 3100-ACUMULA-PONDERADO SECTION.
011780     IF WKS-TOT-VALOR > 0
011790         COMPUTE WKS-OW-PESO-ACTUAL(WKS-OW-N) ROUNDED =
011800             WKS-OW-VALOR-ACTUAL(WKS-OW-N) / WKS-TOT-VALOR
011810     ELSE
011820         MOVE 0 TO WKS-OW-PESO-ACTUAL(WKS-OW-N)
011830     END-IF.
011840     COMPUTE WKS-VOL-PONDERADA ROUNDED = WKS-VOL-PONDERADA +
011850         (WKS-OW-PESO-ACTUAL(WKS-OW-N) * WKS-OW-VOL-TIPO(WKS-OW-N)).
011860     COMPUTE WKS-DD-PONDERADA ROUNDED = WKS-DD-PONDERADA +
011870         (WKS-OW-PESO-ACTUAL(WKS-OW-N) * WKS-OW-DD-TIPO(WKS-OW-N)).
011880     COMPUTE WKS-BETA-PONDERADA ROUNDED = WKS-BETA-PONDERADA +
011890         (WKS-OW-PESO-ACTUAL(WKS-OW-N) * WKS-OW-BETA-TIPO(WKS-OW-N)).
011900     COMPUTE WKS-SHARPE-FALLBACK ROUNDED = WKS-SHARPE-FALLBACK +
011910         (WKS-OW-PESO-ACTUAL(WKS-OW-N) * WKS-OW-SHARPE-TIPO(WKS-OW-N)).
011920     MOVE 1 TO WKS-TEMP-ORDEN.
011930     IF WKS-OW-N > 1
011940         PERFORM 3150-BUSCA-NOMBRE-REPETIDO
011950             VARYING WKS-OW-M FROM 1 BY 1
011960             UNTIL WKS-OW-M >= WKS-OW-N
011970     END-IF.
011980     IF WKS-TEMP-ORDEN = 1
011990         ADD 1 TO WKS-TOT-NOMBRES-UNICOS
012000     END-IF.
012010 3100-ACUMULA-PONDERADO-E. EXIT.
012020
012030 3150-BUSCA-NOMBRE-REPETIDO SECTION.
012040     IF WKS-OW-NOMBRE(WKS-OW-M) = WKS-OW-NOMBRE(WKS-OW-N)
012050         MOVE 0 TO WKS-TEMP-ORDEN
012060     END-IF.
012070 3150-BUSCA-NOMBRE-REPETIDO-E. EXIT.
012080
012090******************************************************************
012100*  3200-CLASIFICA-NIVEL-RIESGO - ASIGNA UN NIVEL DE RIESGO       *
012110*  DESCRIPTIVO (BAJO/MEDIO/ALTO) SEGUN EL PORCENTAJE DEL VALOR   *
012120*  EN RIESGO HISTORICO RESPECTO AL VALOR DEL PORTAFOLIO          *
012130*  (REGLA DE NEGOCIO 2).  DEBE CORRER DESPUES DE 4000-CALCULA-   *
012140*  VAR, QUE DEJA CALCULADO WKS-HIST-VAR.                         *
012150******************************************************************
012160 3200-CLASIFICA-NIVEL-RIESGO SECTION.
012170     IF WKS-TOT-VALOR > 0
012180         COMPUTE WKS-TEMP-PCT-VAR ROUNDED =
012190             (WKS-HIST-VAR / WKS-TOT-VALOR) * 100
012200     ELSE
012210         MOVE 0 TO WKS-TEMP-PCT-VAR
012220     END-IF.
012230     IF WKS-TEMP-PCT-VAR > 10
012240         MOVE 'ALTO  ' TO WKS-NIVEL-RIESGO
012250     ELSE
012260         IF WKS-TEMP-PCT-VAR > 5
012270             MOVE 'MEDIO ' TO WKS-NIVEL-RIESGO
012280         ELSE
012290             MOVE 'BAJO  ' TO WKS-NIVEL-RIESGO
012300         END-IF
012310     END-IF.
012320 3200-CLASIFICA-NIVEL-RIESGO-E. EXIT.
012330
012340******************************************************************
012350*  3900-ESCRIBE-RIESGO - EMITE EL REGISTRO DE METRICAS DE        *
012360*  RIESGO DEL PROPIETARIO QUE CIERRA CONTROL.                    *
012370******************************************************************
012380 3900-ESCRIBE-RIESGO SECTION.
012390     MOVE SPACES TO REG-RIESGO.
012400     MOVE WKS-PROP-ANT       TO RSK-OWNER-ID.
012410     MOVE WKS-TOT-VALOR      TO RSK-TOTAL-VALUE.
012420     MOVE WKS-ROI-PORCENTAJE TO RSK-ROI-PCT.
012430     MOVE WKS-VOL-PONDERADA  TO RSK-VOLATILITY.
012440     MOVE WKS-SHARPE-RATIO   TO RSK-SHARPE.
012450     MOVE WKS-DD-PONDERADA   TO RSK-MAX-DRAWDOWN.
012460     MOVE WKS-BETA-PONDERADA TO RSK-BETA.
012470     MOVE WKS-DIVERSIFICACION TO RSK-DIVERSIFICATION.
012480     MOVE WKS-HIST-VAR       TO RSK-HIST-VAR.
012490     MOVE WKS-PARAM-VAR      TO RSK-PARAM-VAR.
012500     MOVE WKS-COND-VAR       TO RSK-COND-VAR.
012510     MOVE WKS-NIVEL-RIESGO   TO RSK-RISK-LEVEL.
012520     WRITE REG-RIESGO.
012530     IF FS-RISKOUT NOT = '00'
012540         MOVE 'RISKOUT '  TO ARCHIVO
012550         MOVE 'WRITE'     TO ACCION
012560         MOVE WKS-PROP-ANT TO LLAVE
012570         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
012580                                FS-RISKOUT
012590     END-IF.
012600 3900-ESCRIBE-RIESGO-E. EXIT.
012610
012620******************************************************************
012630*  4000-CALCULA-VAR - VALOR EN RIESGO HISTORICO, PARAMETRICO Y   *
012640*  CONDICIONAL SOBRE LA SERIE DE RENDIMIENTOS DEL PORTAFOLIO DEL *
012650*  PROPIETARIO ACTUAL, AJUSTADO AL HORIZONTE EN DIAS (REGLA 2).  *
012660*  CON MENOS DE 30 RENDIMIENTOS NO SE CORRE LA SIMULACION        *
012670*  HISTORICA; SE USAN LOS FACTORES FIJOS .05 Y .07 SOBRE EL      *
012680*  VALOR TOTAL PARA EL VAR HISTORICO Y CONDICIONAL.              *
012690******************************************************************
012700 4000-CALCULA-VAR SECTION.
012710     MOVE 0 TO WKS-HIST-VAR.
012720     MOVE 0 TO WKS-PARAM-VAR.
012730     MOVE 0 TO WKS-COND-VAR.
012740     MOVE 0 TO WKS-VAR-RET-ESPERADO.
012750     MOVE 0 TO WKS-VAR-VOLATILIDAD.
012760     PERFORM 4100-ESTADISTICA-SERIE.
012770     COMPUTE WKS-RAIZ-ENTRADA = WKS-VAR-HORIZONTE
012780     PERFORM 9500-RAIZ-CUADRADA
012790     MOVE WKS-RAIZ-RESULTADO TO WKS-TEMP-RAIZ-T
012800     IF WKS-PF-NUM-DIAS < 30
012810         COMPUTE WKS-HIST-VAR ROUNDED = .05 * WKS-TOT-VALOR
012820         COMPUTE WKS-COND-VAR ROUNDED = .07 * WKS-TOT-VALOR
012830     ELSE
012840         PERFORM 4200-VAR-HISTORICO
012850         PERFORM 4400-VAR-CONDICIONAL
012860     END-IF.
012870     PERFORM 4300-VAR-PARAMETRICO.
012880 4000-CALCULA-VAR-E. EXIT.
012890
012900******************************************************************
012910*  4100-ESTADISTICA-SERIE - MEDIA Y DESVIACION ESTANDAR          *
012920*  POBLACIONAL DE LA SERIE DE RENDIMIENTOS DEL PORTAFOLIO, BASE  *
012930*  DEL VAR (REGLA DE NEGOCIO 2).  SERIE VACIA: RETORNO ESPERADO  *
012940*  POR DEFECTO .08.  MENOS DE 2 RENDIMIENTOS: VOLATILIDAD POR    *
012950*  DEFECTO .20.  LA VARIANZA SE DIVIDE ENTRE N, NO ENTRE N-1.    *
012960*  TAMBIEN CALCULA ASIMETRIA Y CURTOSIS DE LOS RENDIMIENTOS      *
012970*  ESTANDARIZADOS (REGLA DE NEGOCIO 2): ASIMETRIA EN 0 SI HAY    *
012980*  MENOS DE 3 RENDIMIENTOS O LA VOLATILIDAD ES CERO; CURTOSIS EN *
012990*  3.0 SI HAY MENOS DE 4 RENDIMIENTOS O LA VOLATILIDAD ES CERO.  *
013000******************************************************************
013010 4100-ESTADISTICA-SERIE SECTION.
013020     IF WKS-PF-NUM-DIAS > 0
013030         MOVE 0 TO WKS-TEMP-SUMA
013040         PERFORM 4110-SUMA-DIA
013050             VARYING WKS-PF-D FROM 1 BY 1
013060             UNTIL WKS-PF-D > WKS-PF-NUM-DIAS
013070         COMPUTE WKS-VAR-RET-ESPERADO =
013080             WKS-TEMP-SUMA / WKS-PF-NUM-DIAS
013090     ELSE
013100         MOVE .08 TO WKS-VAR-RET-ESPERADO
013110     END-IF.
013120     IF WKS-PF-NUM-DIAS > 1
013130         MOVE 0 TO WKS-TEMP-VARIANZA
013140         PERFORM 4120-SUMA-CUADRADO-DIA
013150             VARYING WKS-PF-D FROM 1 BY 1
013160             UNTIL WKS-PF-D > WKS-PF-NUM-DIAS
013170         COMPUTE WKS-TEMP-VARIANZA =
013180             WKS-TEMP-VARIANZA / WKS-PF-NUM-DIAS
013190         MOVE WKS-TEMP-VARIANZA TO WKS-RAIZ-ENTRADA
013200         PERFORM 9500-RAIZ-CUADRADA
013210         MOVE WKS-RAIZ-RESULTADO TO WKS-VAR-VOLATILIDAD
013220     ELSE
013230         MOVE .20 TO WKS-VAR-VOLATILIDAD
013240     END-IF.
013250     IF WKS-PF-NUM-DIAS >= 3 AND WKS-VAR-VOLATILIDAD > 0
013260         MOVE 0 TO WKS-TEMP-SUMA-CUBO
013270         MOVE 0 TO WKS-TEMP-SUMA-CUARTA
013280         PERFORM 4140-SUMA-CUBO-CUARTA-DIA
013290             VARYING WKS-PF-D FROM 1 BY 1
013300             UNTIL WKS-PF-D > WKS-PF-NUM-DIAS
013310         COMPUTE WKS-VAR-ASIMETRIA =
013320             WKS-TEMP-SUMA-CUBO / WKS-PF-NUM-DIAS
013330     ELSE
013340         MOVE 0 TO WKS-VAR-ASIMETRIA
013350     END-IF.
013360     IF WKS-PF-NUM-DIAS >= 4 AND WKS-VAR-VOLATILIDAD > 0
013370         COMPUTE WKS-VAR-CURTOSIS =
013380             WKS-TEMP-SUMA-CUARTA / WKS-PF-NUM-DIAS
013390     ELSE
013400         MOVE 3.0 TO WKS-VAR-CURTOSIS
013410     END-IF.
013420 4100-ESTADISTICA-SERIE-E. EXIT.
013430
013440 4110-SUMA-DIA SECTION.
013450     ADD WKS-PF-RETORNO(WKS-PF-D) TO WKS-TEMP-SUMA.
013460 4110-SUMA-DIA-E. EXIT.
013470
013480 4120-SUMA-CUADRADO-DIA SECTION.
013490     COMPUTE WKS-TEMP-DIF =
013500         WKS-PF-RETORNO(WKS-PF-D) - WKS-VAR-RET-ESPERADO.
013510     COMPUTE WKS-TEMP-VARIANZA =
013520         WKS-TEMP-VARIANZA + (WKS-TEMP-DIF * WKS-TEMP-DIF).
013530 4120-SUMA-CUADRADO-E. EXIT.
013540
013550******************************************************************
013560*  4140-SUMA-CUBO-CUARTA-DIA - ACUMULA EL CUBO Y LA CUARTA        *
013570*  POTENCIA DEL RENDIMIENTO ESTANDARIZADO ((R-MEDIA)/VOLATILIDAD) *
013580*  DE UN DIA, PARA LA ASIMETRIA Y CURTOSIS DE LA SERIE (REGLA DE *
013590*  NEGOCIO 2).  PIF-0201 C.LOPEZ 2011-02-17                      *
013600******************************************************************
013610 4140-SUMA-CUBO-CUARTA-DIA SECTION.
013620     COMPUTE WKS-TEMP-DIF =
013630         WKS-PF-RETORNO(WKS-PF-D) - WKS-VAR-RET-ESPERADO.
013640     COMPUTE WKS-TEMP-ESTD =
013650         WKS-TEMP-DIF / WKS-VAR-VOLATILIDAD.
013660     COMPUTE WKS-TEMP-SUMA-CUBO =
013670         WKS-TEMP-SUMA-CUBO +
013680             (WKS-TEMP-ESTD * WKS-TEMP-ESTD * WKS-TEMP-ESTD).
013690     COMPUTE WKS-TEMP-SUMA-CUARTA =
013700         WKS-TEMP-SUMA-CUARTA +
013710             (WKS-TEMP-ESTD * WKS-TEMP-ESTD *
013720              WKS-TEMP-ESTD * WKS-TEMP-ESTD).
013730 4140-SUMA-CUBO-CUARTA-DIA-E. EXIT.
013740
013750******************************************************************
013760*  4200-VAR-HISTORICO - ORDENA LA SERIE DE RENDIMIENTOS Y TOMA   *
013770*  EL PERCENTIL CORRESPONDIENTE AL NIVEL DE CONFIANZA SOLICITADO *
013780*  (METODO DE SIMULACION HISTORICA).  EL VAR ES EL VALOR         *
013790*  ABSOLUTO DEL RESULTADO, NO SU PARTE NEGATIVA RECORTADA A CERO.*
013800******************************************************************
013810 4200-VAR-HISTORICO SECTION.
013820     PERFORM 4210-COPIA-SERIE
013830         VARYING WKS-PF-D FROM 1 BY 1
013840         UNTIL WKS-PF-D > WKS-PF-NUM-DIAS.
013850     PERFORM 4220-ORDENA-SERIE.
013860     COMPUTE WKS-TEMP-FRACCION =
013870         (1 - WKS-VAR-CONFIANZA) * WKS-PF-NUM-DIAS.
013880     MOVE WKS-TEMP-FRACCION TO WKS-VAR-ENTERO.
013890     IF WKS-TEMP-FRACCION > WKS-VAR-ENTERO
013900         ADD 1 TO WKS-VAR-ENTERO GIVING WKS-VAR-IDX-HIST
013910     ELSE
013920         MOVE WKS-VAR-ENTERO TO WKS-VAR-IDX-HIST
013930     END-IF.
013940     IF WKS-VAR-IDX-HIST < 1
013950         MOVE 1 TO WKS-VAR-IDX-HIST
013960     END-IF.
013970     IF WKS-VAR-IDX-HIST > WKS-PF-NUM-DIAS
013980         MOVE WKS-PF-NUM-DIAS TO WKS-VAR-IDX-HIST
013990     END-IF.
014000     MOVE WKS-VAR-IDX-HIST TO WKS-VAR-SUBINDICE.
014010     COMPUTE WKS-HIST-VAR ROUNDED =
014020         WKS-PF-ORDENADA(WKS-VAR-SUBINDICE) *
014030              WKS-TEMP-RAIZ-T * WKS-TOT-VALOR.
014040     IF WKS-HIST-VAR < 0
014050         COMPUTE WKS-HIST-VAR = 0 - WKS-HIST-VAR
014060     END-IF.
014070 4200-VAR-HISTORICO-E. EXIT.
014080
014090 4210-COPIA-SERIE SECTION.
014100     MOVE WKS-PF-RETORNO(WKS-PF-D) TO WKS-PF-ORDENADA(WKS-PF-D).
014110 4210-COPIA-SERIE-E. EXIT.
014120
014130******************************************************************
014140*  4220-ORDENA-SERIE - ORDENAMIENTO DE BURBUJA ASCENDENTE DE LA  *
014150*  SERIE COPIADA, USADO PARA UBICAR EL PERCENTIL INFERIOR.       *
014160******************************************************************
014170 4220-ORDENA-SERIE SECTION.
014180     PERFORM 4230-PASADA-ORDENA
014190         VARYING WKS-I FROM 1 BY 1
014200         UNTIL WKS-I >= WKS-PF-NUM-DIAS.
014210 4220-ORDENA-SERIE-E. EXIT.
014220
014230 4230-PASADA-ORDENA SECTION.
014240     COMPUTE WKS-TOPE = WKS-PF-NUM-DIAS - WKS-I.
014250     PERFORM 4240-COMPARA-INTERCAMBIA
014260         VARYING WKS-J FROM 1 BY 1
014270         UNTIL WKS-J > WKS-TOPE.
014280 4230-PASADA-ORDENA-E. EXIT.
014290
014300 4240-COMPARA-INTERCAMBIA SECTION.
014310     IF WKS-PF-ORDENADA(WKS-J) > WKS-PF-ORDENADA(WKS-J + 1)
014320         MOVE WKS-PF-ORDENADA(WKS-J)     TO WKS-TEMP-DIF
014330         MOVE WKS-PF-ORDENADA(WKS-J + 1) TO WKS-PF-ORDENADA(WKS-J)
014340         MOVE WKS-TEMP-DIF TO WKS-PF-ORDENADA(WKS-J + 1)
014350     END-IF.
014360 4240-COMPARA-INTERCAMBIA-E. EXIT.
014370
014380******************************************************************
014390*  4300-VAR-PARAMETRICO - METODO VARIANZA-COVARIANZA USANDO EL   *
014400*  FACTOR Z CORRESPONDIENTE AL NIVEL DE CONFIANZA (TABLA-Z).     *
014410*  FORMULA Z * VOLATILIDAD * RAIZ(T) * VALOR; NO SE RESTA EL     *
014420*  RETORNO ESPERADO (REGLA DE NEGOCIO 2).                        *
014430******************************************************************
014440 4300-VAR-PARAMETRICO SECTION.
014450     MOVE 1.6450 TO WKS-TEMP-Z.
014460     PERFORM 4310-BUSCA-Z
014470         VARYING WKS-K FROM 1 BY 1
014480         UNTIL WKS-K > 6.
014490     COMPUTE WKS-PARAM-VAR ROUNDED =
014500         WKS-TEMP-Z * WKS-VAR-VOLATILIDAD
014510          * WKS-TEMP-RAIZ-T * WKS-TOT-VALOR.
014520     IF WKS-PARAM-VAR < 0
014530         MOVE 0 TO WKS-PARAM-VAR
014540     END-IF.
014550 4300-VAR-PARAMETRICO-E. EXIT.
014560
014570 4310-BUSCA-Z SECTION.
014580     IF WKS-VAR-CONFIANZA = WKS-Z-CONFIANZA(WKS-K)
014590         MOVE WKS-Z-VALOR(WKS-K) TO WKS-TEMP-Z
014600     END-IF.
014610 4310-BUSCA-Z-E. EXIT.
014620
014630******************************************************************
014640*  4400-VAR-CONDICIONAL - PROMEDIO DE LAS PERDIDAS QUE CAEN MAS  *
014650*  ALLA DEL PERCENTIL DEL VAR HISTORICO (COLA IZQUIERDA).        *
014660******************************************************************
014670 4400-VAR-CONDICIONAL SECTION.
014680     MOVE 0 TO WKS-TEMP-SUMA.
014690     MOVE 0 TO WKS-TOPE.
014700     PERFORM 4410-SUMA-COLA
014710         VARYING WKS-PF-D FROM 1 BY 1
014720         UNTIL WKS-PF-D > WKS-VAR-SUBINDICE.
014730     IF WKS-TOPE > 0
014740         COMPUTE WKS-COND-VAR ROUNDED =
014750             0 - ((WKS-TEMP-SUMA / WKS-TOPE) *
014760                   WKS-TEMP-RAIZ-T * WKS-TOT-VALOR)
014770     ELSE
014780         MOVE WKS-HIST-VAR TO WKS-COND-VAR
014790     END-IF.
014800     IF WKS-COND-VAR < WKS-HIST-VAR
014810         MOVE WKS-HIST-VAR TO WKS-COND-VAR
014820     END-IF.
014830 4400-VAR-CONDICIONAL-E. EXIT.
014840
014850 4410-SUMA-COLA SECTION.
014860     ADD WKS-PF-ORDENADA(WKS-PF-D) TO WKS-TEMP-SUMA.
014870     ADD 1 TO WKS-TOPE.
014880 4410-SUMA-COLA-E. EXIT.
014890
014900******************************************************************
014910*  4700-CLASIFICA-TIPO-ACTIVO - BUSCA EN EL NOMBRE DEL ACTIVO    *
014920*  ALGUNA DE LAS PALABRAS CLAVE DE LA TABLA DE RIESGO Y COPIA    *
014930*  LAS METRICAS DE TIPO (VOLATILIDAD, CAIDA, BETA, SHARPE) A LA  *
014940*  POSICION DEL ACTIVO EN LA TABLA DEL PROPIETARIO.  SI NO SE    *
014950*  ENCUENTRA NINGUNA PALABRA CLAVE SE USA EL GRUPO "OTRO" (6).   *
014960******************************************************************
014970 4700-CLASIFICA-TIPO-ACTIVO SECTION.
014980     MOVE WKS-OW-NOMBRE(WKS-OW-N) TO WKS-NOMBRE-MAYUS.
014990     INSPECT WKS-NOMBRE-MAYUS CONVERTING
015000         'abcdefghijklmnopqrstuvwxyz' TO
015010         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
015020     SET WKS-TIPO-HALLADO TO FALSE.
015030     MOVE 6 TO WKS-TEMP-ORDEN.
015040     PERFORM 4710-COMPARA-PALABRA-RIESGO
015050         VARYING WKS-K FROM 1 BY 1
015060         UNTIL WKS-K > 11 OR WKS-TIPO-SI.
015070     MOVE WKS-GR-VOLATILIDAD(WKS-TEMP-ORDEN) TO
015080          WKS-OW-VOL-TIPO(WKS-OW-N).
015090     MOVE WKS-GR-DRAWDOWN(WKS-TEMP-ORDEN) TO
015100          WKS-OW-DD-TIPO(WKS-OW-N).
015110     MOVE WKS-GR-BETA(WKS-TEMP-ORDEN) TO
015120          WKS-OW-BETA-TIPO(WKS-OW-N).
015130     MOVE WKS-GR-SHARPE(WKS-TEMP-ORDEN) TO
015140          WKS-OW-SHARPE-TIPO(WKS-OW-N).
015150 4700-CLASIFICA-TIPO-ACTIVO-E. EXIT.
015160
015170 4710-COMPARA-PALABRA-RIESGO SECTION.
015180     SET WKS-SUBCAD-SI TO FALSE.
015190     PERFORM 4720-CONTIENE-CADENA-RIESGO.
015200     IF WKS-SUBCAD-SI
015210         MOVE WKS-PR-GRUPO(WKS-K) TO WKS-TEMP-ORDEN
015220         SET WKS-TIPO-HALLADO TO TRUE
015230     END-IF.
015240 4710-COMPARA-PALABRA-RIESGO-E. EXIT.
015250
015260******************************************************************
015270*  4720-CONTIENE-CADENA-RIESGO - VERDADERO SI LA PALABRA CLAVE   *
015280*  WKS-PR-TEXTO(WKS-K) APARECE EN ALGUNA POSICION DEL NOMBRE DE  *
015290*  ACTIVO.  SE USA REFERENCIA PARCIAL (SUBCADENA) EN LUGAR DE    *
015300*  FUNCION INTRINSECA, QUE NO EXISTIA EN EL COMPILADOR ORIGINAL. *
015310******************************************************************
015320 4720-CONTIENE-CADENA-RIESGO SECTION.
015330     COMPUTE WKS-TOPE = 21 - WKS-PR-LONG(WKS-K).
015340     PERFORM 4730-COMPARA-POSICION-RIESGO
015350         VARYING WKS-POS FROM 1 BY 1
015360         UNTIL WKS-POS > WKS-TOPE OR WKS-SUBCAD-SI.
015370 4720-CONTIENE-CADENA-RIESGO-E. EXIT.
015380
015390 4730-COMPARA-POSICION-RIESGO SECTION.
015400     IF WKS-NOMBRE-MAYUS(WKS-POS:WKS-PR-LONG(WKS-K)) =
015410        WKS-PR-TEXTO(WKS-K)(1:WKS-PR-LONG(WKS-K))
015420         SET WKS-SUBCAD-SI TO TRUE
015430     END-IF.
015440 4730-COMPARA-POSICION-RIESGO-E. EXIT.
015450
015460******************************************************************
015470*  4750-UBICA-HISTORICO-ACTIVO - LOCALIZA EN LA TABLA DE         *
015480*  HISTORICO DE PRECIOS LA POSICION DEL ACTIVO WKS-OW-N DEL      *
015490*  PROPIETARIO ACTUAL (BUSQUEDA SECUENCIAL POR NOMBRE).          *
015500******************************************************************
015510 4750-UBICA-HISTORICO-ACTIVO SECTION.
015520     MOVE 0 TO WKS-OW-HIST-IDX(WKS-OW-N).
015530     PERFORM 4760-COMPARA-NOMBRE-HIST
015540         VARYING WKS-HP-N FROM 1 BY 1
015550         UNTIL WKS-HP-N > WKS-HP-CNT
015560         OR WKS-OW-HIST-IDX(WKS-OW-N) > 0.
015570 4750-UBICA-HISTORICO-ACTIVO-E. EXIT.
015580
015590 4760-COMPARA-NOMBRE-HIST SECTION.
015600     IF WKS-HP-NOMBRE(WKS-HP-N) = WKS-OW-NOMBRE(WKS-OW-N)
015610         MOVE WKS-HP-N TO WKS-OW-HIST-IDX(WKS-OW-N)
015620     END-IF.
015630 4760-COMPARA-NOMBRE-HIST-E. EXIT.
015640
015650******************************************************************
015660*  5000-REBALANCEO-PROPIETARIO - OPTIMIZADOR DE MEDIA-VARIANZA   *
015670*  SIMPLIFICADO: ORDENA LOS ACTIVOS POR RETORNO AJUSTADO AL      *
015680*  RIESGO (RAR = RETORNO ESPERADO / VOLATILIDAD) DESCENDENTE Y   *
015690*  ASIGNA PESO OBJETIVO HASTA AGOTAR EL PRESUPUESTO DE RIESGO.   *
015700*  LUEGO COMPARA CONTRA EL PESO ACTUAL Y GENERA LAS ACCIONES DE  *
015710*  COMPRA/VENTA CUANDO LA DESVIACION SUPERA EL UMBRAL (REGLA 4). *
015720******************************************************************
015730 5000-REBALANCEO-PROPIETARIO SECTION.
015740     PERFORM 5100-RETORNO-VOLATILIDAD-ACTIVO
015750         VARYING WKS-OW-N FROM 1 BY 1
015760         UNTIL WKS-OW-N > WKS-OW-CNT.
015770     PERFORM 5150-AJUSTE-VISTAS.
015780     PERFORM 5200-CALCULA-RAR
015790         VARYING WKS-OW-N FROM 1 BY 1
015800         UNTIL WKS-OW-N > WKS-OW-CNT.
015810     PERFORM 5250-INICIA-ORDEN
015820         VARYING WKS-OW-N FROM 1 BY 1
015830         UNTIL WKS-OW-N > WKS-OW-CNT.
015840     PERFORM 5260-ORDENA-RAR.
015850     MOVE WKS-RIESGO-TOLERANCIA TO WKS-REBAL-CANDIDATO.
015860     MOVE 0 TO WKS-REBAL-SUMA-PESOS.
015870     PERFORM 5300-ASIGNA-PESO-OBJETIVO
015880         VARYING WKS-I FROM 1 BY 1
015890         UNTIL WKS-I > WKS-OW-CNT.
015900     PERFORM 5350-NORMALIZA-PESO
015910         VARYING WKS-OW-N FROM 1 BY 1
015920         UNTIL WKS-OW-N > WKS-OW-CNT.
015930     PERFORM 5400-EVALUA-DERIVA.
015940     PERFORM 5500-RIESGO-RETORNO-PORTAFOLIO
015950         VARYING WKS-OW-N FROM 1 BY 1
015960         UNTIL WKS-OW-N > WKS-OW-CNT.
015970     PERFORM 5600-GENERA-ACCION
015980         VARYING WKS-OW-N FROM 1 BY 1
015990         UNTIL WKS-OW-N > WKS-OW-CNT.
016000 5000-REBALANCEO-PROPIETARIO-E. EXIT.
016010
016020******************************************************************
016030*  5100-RETORNO-VOLATILIDAD-ACTIVO - RETORNO ESPERADO Y          *
016040*  VOLATILIDAD POR ACTIVO: SE USA EL PROMEDIO HISTORICO SI HAY   *
016050*  SUFICIENTE HISTORICO DE PRECIOS; SI NO, SE USA EL VALOR POR   *
016060*  DEFECTO DE LA TABLA DE TIPO DE ACTIVO PARA REBALANCEO.  EL    *
016070*  RETORNO ESPERADO ES EL PROMEDIO SIMPLE DE LOS RENDIMIENTOS    *
016080*  DIARIOS (REGLA DE NEGOCIO 4), SIN ANUALIZAR; SOLO LA          *
016090*  VOLATILIDAD SE ANUALIZA (VER 1200-VOLATILIDAD-ANUALIZADA).    *
016100******************************************************************
016110 5100-RETORNO-VOLATILIDAD-ACTIVO SECTION.
016120     IF WKS-OW-HIST-IDX(WKS-OW-N) > 0
016130         AND WKS-HP-NUM-RET(WKS-OW-HIST-IDX(WKS-OW-N)) > 1
016140         MOVE WKS-HP-RENDIM-PROM(WKS-OW-HIST-IDX(WKS-OW-N))
016150              TO WKS-OW-RET-ESPERADO(WKS-OW-N)
016160         MOVE WKS-HP-VOLATILIDAD(WKS-OW-HIST-IDX(WKS-OW-N))
016170              TO WKS-OW-VOLATILIDAD(WKS-OW-N)
016180     ELSE
016190         PERFORM 5120-CLASIFICA-TIPO-REBAL
016200     END-IF.
016210 5100-RETORNO-VOLATILIDAD-ACTIVO-E. EXIT.
016220
016230******************************************************************
016240*  5120-CLASIFICA-TIPO-REBAL - CLASIFICA EL ACTIVO CONTRA LA     *
016250*  TABLA DE PALABRAS CLAVE DE REBALANCEO (5 GRUPOS) Y COPIA EL   *
016260*  RETORNO ESPERADO Y LA VOLATILIDAD POR DEFECTO DEL GRUPO.      *
016270******************************************************************
016280 5120-CLASIFICA-TIPO-REBAL SECTION.
016290     MOVE WKS-OW-NOMBRE(WKS-OW-N) TO WKS-NOMBRE-MAYUS.
016300     INSPECT WKS-NOMBRE-MAYUS CONVERTING
016310         'abcdefghijklmnopqrstuvwxyz' TO
016320         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016330     SET WKS-TIPO-HALLADO TO FALSE.
016340     MOVE 5 TO WKS-TEMP-ORDEN.
016350     PERFORM 5130-COMPARA-PALABRA-REBAL
016360         VARYING WKS-K FROM 1 BY 1
016370         UNTIL WKS-K > 9 OR WKS-TIPO-SI.
016380     MOVE WKS-GB-RET-ESPERADO(WKS-TEMP-ORDEN) TO
016390          WKS-OW-RET-ESPERADO(WKS-OW-N).
016400     MOVE WKS-GB-VOLATILIDAD(WKS-TEMP-ORDEN) TO
016410          WKS-OW-VOLATILIDAD(WKS-OW-N).
016420 5120-CLASIFICA-TIPO-REBAL-E. EXIT.
016430
016440 5130-COMPARA-PALABRA-REBAL SECTION.
016450     SET WKS-SUBCAD-SI TO FALSE.
016460     COMPUTE WKS-TOPE = 21 - WKS-PB-LONG(WKS-K).
016470     PERFORM 5140-COMPARA-POSICION-REBAL
016480         VARYING WKS-POS FROM 1 BY 1
016490         UNTIL WKS-POS > WKS-TOPE OR WKS-SUBCAD-SI.
016500     IF WKS-SUBCAD-SI
016510         MOVE WKS-PB-GRUPO(WKS-K) TO WKS-TEMP-ORDEN
016520         SET WKS-TIPO-HALLADO TO TRUE
016530     END-IF.
016540 5130-COMPARA-PALABRA-REBAL-E. EXIT.
016550
016560 5140-COMPARA-POSICION-REBAL SECTION.
016570     IF WKS-NOMBRE-MAYUS(WKS-POS:WKS-PB-LONG(WKS-K)) =
016580        WKS-PB-TEXTO(WKS-K)(1:WKS-PB-LONG(WKS-K))
016590         SET WKS-SUBCAD-SI TO TRUE
016600     END-IF.
016610 5140-COMPARA-POSICION-REBAL-E. EXIT.
016620
016630******************************************************************
016640*  5150-AJUSTE-VISTAS - AJUSTE DE RETORNOS ESPERADOS ESTILO      *
016650*  BLACK-LITTERMAN CUANDO EXISTEN VISTAS DEL ADMINISTRADOR DE    *
016660*  PORTAFOLIO SOBRE UN ACTIVO ESPECIFICO.  ESTA VERSION DEL      *
016670*  PROGRAMA NO RECIBE UN ARCHIVO DE VISTAS, POR LO QUE EL CICLO  *
016680*  NO EJECUTA ITERACIONES (WKS-VISTA-CNT PERMANECE EN CERO); SE  *
016690*  DEJA LA RUTINA LISTA PARA EL DIA EN QUE SISTEMAS ENTREGUE EL  *
016700*  ARCHIVO DE VISTAS (VER PIF-0098).                             *
016710******************************************************************
016720 5150-AJUSTE-VISTAS SECTION.
016730     CONTINUE.
016740 5150-AJUSTE-VISTAS-E. EXIT.
016750
016760******************************************************************
016770*  5200-CALCULA-RAR - RAZON DE RETORNO AJUSTADO AL RIESGO POR    *
016780*  ACTIVO, USADA PARA ORDENAR LA ASIGNACION DE PESO OBJETIVO.    *
016790******************************************************************
016800 5200-CALCULA-RAR SECTION.
016810     IF WKS-OW-VOLATILIDAD(WKS-OW-N) > 0
016820         COMPUTE WKS-OW-RATIO-RAR(WKS-OW-N) ROUNDED =
016830             WKS-OW-RET-ESPERADO(WKS-OW-N) /
016840             WKS-OW-VOLATILIDAD(WKS-OW-N)
016850     ELSE
016860         MOVE 0 TO WKS-OW-RATIO-RAR(WKS-OW-N)
016870     END-IF.
016880 5200-CALCULA-RAR-E. EXIT.
016890
016900 5250-INICIA-ORDEN SECTION.
016910     MOVE WKS-OW-N TO WKS-ORDEN-RAR(WKS-OW-N).
016920 5250-INICIA-ORDEN-E. EXIT.
016930
016940******************************************************************
016950*  5260-ORDENA-RAR - ORDENAMIENTO DE BURBUJA DESCENDENTE DE LOS  *
016960*  SUBINDICES DE LA TABLA DEL PROPIETARIO SEGUN SU RAR, SIN      *
016970*  MOVER LOS DATOS ORIGINALES (SOLO EL VECTOR DE ORDEN).         *
016980******************************************************************
016990 5260-ORDENA-RAR SECTION.
017000     PERFORM 5270-PASADA-ORDEN-RAR
017010         VARYING WKS-I FROM 1 BY 1
017020         UNTIL WKS-I >= WKS-OW-CNT.
017030 5260-ORDENA-RAR-E. EXIT.
017040
017050 5270-PASADA-ORDEN-RAR SECTION.
017060     COMPUTE WKS-TOPE = WKS-OW-CNT - WKS-I.
017070     PERFORM 5280-COMPARA-INTERCAMBIA-RAR
017080         VARYING WKS-J FROM 1 BY 1
017090         UNTIL WKS-J > WKS-TOPE.
017100 5270-PASADA-ORDEN-RAR-E. EXIT.
017110
017120 5280-COMPARA-INTERCAMBIA-RAR SECTION.
017130     IF WKS-OW-RATIO-RAR(WKS-ORDEN-RAR(WKS-J)) <
017140        WKS-OW-RATIO-RAR(WKS-ORDEN-RAR(WKS-J + 1))
017150         MOVE WKS-ORDEN-RAR(WKS-J)     TO WKS-TEMP-ORDEN
017160         MOVE WKS-ORDEN-RAR(WKS-J + 1) TO WKS-ORDEN-RAR(WKS-J)
017170         MOVE WKS-TEMP-ORDEN TO WKS-ORDEN-RAR(WKS-J + 1)
017180     END-IF.
017190 5280-COMPARA-INTERCAMBIA-RAR-E. EXIT.
017200
017210******************************************************************
017220*  5300-ASIGNA-PESO-OBJETIVO - RECORRE LOS ACTIVOS EN ORDEN DE   *
017230*  RAR DESCENDENTE Y ASIGNA PESO OBJETIVO SEGUN LA FORMULA DE    *
017240*  MEDIA-VARIANZA DE LA REGLA DE NEGOCIO 4: EL PESO CANDIDATO DE *
017250*  CADA ACTIVO ES EL MENOR ENTRE .40 Y EL PRESUPUESTO DE RIESGO  *
017260*  RESTANTE (B), MULTIPLICADO POR (1 - W), DONDE W ES LA SUMA DE *
017270*  PESOS YA ASIGNADOS.  SI EL CANDIDATO ES POSITIVO Y W AUN NO   *
017280*  LLEGA A 1, SE ASIGNA, SE ACUMULA EN W Y SE DESCUENTA DE B EL  *
017290*  PRODUCTO DEL CANDIDATO POR LA VOLATILIDAD DEL ACTIVO.         *
017300*  LOS PESOS QUEDAN RENORMALIZADOS EN 5350-NORMALIZA-PESO.       *
017310******************************************************************
017320 5300-ASIGNA-PESO-OBJETIVO SECTION.
017330     MOVE WKS-ORDEN-RAR(WKS-I) TO WKS-OW-N.
017340     IF WKS-REBAL-CANDIDATO > .40
017350         MOVE .40 TO WKS-TEMP-FRACCION
017360     ELSE
017370         MOVE WKS-REBAL-CANDIDATO TO WKS-TEMP-FRACCION
017380     END-IF.
017390     COMPUTE WKS-TEMP-FRACCION ROUNDED =
017400         WKS-TEMP-FRACCION * (1 - WKS-REBAL-SUMA-PESOS).
017410     IF WKS-TEMP-FRACCION > 0 AND WKS-REBAL-SUMA-PESOS < 1
017420         MOVE WKS-TEMP-FRACCION TO
017430              WKS-OW-PESO-OBJETIVO(WKS-OW-N)
017440         ADD WKS-TEMP-FRACCION TO WKS-REBAL-SUMA-PESOS
017450         COMPUTE WKS-REBAL-CANDIDATO ROUNDED =
017460              WKS-REBAL-CANDIDATO -
017470              (WKS-TEMP-FRACCION * WKS-OW-VOLATILIDAD(WKS-OW-N))
017480     ELSE
017490         MOVE 0 TO WKS-OW-PESO-OBJETIVO(WKS-OW-N)
017500     END-IF.
017510 5300-ASIGNA-PESO-OBJETIVO-E. EXIT.
017520
017530******************************************************************
017540*  5350-NORMALIZA-PESO - RENORMALIZA CADA PESO OBJETIVO ASIGNADO *
017550*  DIVIDIENDOLO ENTRE LA SUMA TOTAL DE PESOS (W) PARA QUE LOS    *
017560*  PESOS DEL PORTAFOLIO OBJETIVO SUMEN 1 (REGLA DE NEGOCIO 4).   *
017570******************************************************************
017580 5350-NORMALIZA-PESO SECTION.
017590     IF WKS-REBAL-SUMA-PESOS > 0
017600         COMPUTE WKS-OW-PESO-OBJETIVO(WKS-OW-N) ROUNDED =
017610             WKS-OW-PESO-OBJETIVO(WKS-OW-N) / WKS-REBAL-SUMA-PESOS
017620     END-IF.
017630 5350-NORMALIZA-PESO-E. EXIT.
017640
017650******************************************************************
017660*  5400-EVALUA-DERIVA - ACUMULA LA DERIVA DE ASIGNACION, SUMANDO *
017670*  EL VALOR ABSOLUTO DE LA DIFERENCIA PESO ACTUAL/OBJETIVO DE    *
017680*  CADA ACTIVO DEL PORTAFOLIO (REGLA DE NEGOCIO 4), Y CLASIFICA  *
017690* EL ESTADO DEL PORTAFOLIO EN TRES NIVELES FIJOS: DERIVA < .05  *
017700* BALANCEADO, < .20 REQUIERE REBALANCEO, EN OTRO CASO CRITICO.  *
017710* YA NO SE USA EL UMBRAL PARAMETRIZADO PARA ESTA CLASIFICACION. *
017720******************************************************************
017730 5400-EVALUA-DERIVA SECTION.
017740     MOVE 0 TO WKS-DERIVA-ASIGNACION.
017750     PERFORM 5410-COMPARA-DERIVA-ACTIVO
017760         VARYING WKS-OW-N FROM 1 BY 1
017770         UNTIL WKS-OW-N > WKS-OW-CNT.
017780     IF WKS-DERIVA-ASIGNACION < .05
017790         MOVE 'BALANCEADO         ' TO WKS-ESTADO-PORTAFOLIO
017800     ELSE
017810         IF WKS-DERIVA-ASIGNACION < .20
017820             MOVE 'REQUIERE REBALANCEO' TO WKS-ESTADO-PORTAFOLIO
017830         ELSE
017840             MOVE 'CRITICO            ' TO WKS-ESTADO-PORTAFOLIO
017850         END-IF
017860     END-IF.
017870 5400-EVALUA-DERIVA-E. EXIT.
017880
017890 5410-COMPARA-DERIVA-ACTIVO SECTION.
017900     COMPUTE WKS-TEMP-DIF =
017910         WKS-OW-PESO-ACTUAL(WKS-OW-N) -
017920         WKS-OW-PESO-OBJETIVO(WKS-OW-N).
017930     IF WKS-TEMP-DIF < 0
017940         COMPUTE WKS-TEMP-DIF = 0 - WKS-TEMP-DIF
017950     END-IF.
017960     ADD WKS-TEMP-DIF TO WKS-DERIVA-ASIGNACION.
017970 5410-COMPARA-DERIVA-ACTIVO-E. EXIT.
017980
017990******************************************************************
018000*  5500-RIESGO-RETORNO-PORTAFOLIO - RETORNO Y RIESGO ESPERADOS   *
018010*  DEL PORTAFOLIO OBJETIVO (SUMA PONDERADA DE RETORNO, Y RAIZ DE *
018020*  LA DOBLE SUMATORIA DE PESOS POR LA MATRIZ DE COVARIANZA       *
018030*  SIMPLIFICADA: DIAGONAL = VOLATILIDAD AL CUADRADO, FUERA DE LA *
018040*  DIAGONAL = .30 FIJO COMO PROXY DE CORRELACION CRUZADA ENTRE   *
018050*  CUALQUIER PAR DE ACTIVOS DISTINTOS (REGLA DE NEGOCIO 4).      *
018060******************************************************************
018070 5500-RIESGO-RETORNO-PORTAFOLIO SECTION.
018080     IF WKS-OW-N = 1
018090         MOVE 0 TO WKS-RETORNO-PORTAFOLIO
018100         MOVE 0 TO WKS-REBAL-SUMA-COV
018110     END-IF.
018120     COMPUTE WKS-RETORNO-PORTAFOLIO = WKS-RETORNO-PORTAFOLIO +
018130         (WKS-OW-PESO-OBJETIVO(WKS-OW-N) *
018140          WKS-OW-RET-ESPERADO(WKS-OW-N)).
018150     COMPUTE WKS-REBAL-SUMA-COV = WKS-REBAL-SUMA-COV +
018160         (WKS-OW-PESO-OBJETIVO(WKS-OW-N) *
018170          WKS-OW-PESO-OBJETIVO(WKS-OW-N) *
018180          WKS-OW-VOLATILIDAD(WKS-OW-N) *
018190          WKS-OW-VOLATILIDAD(WKS-OW-N)).
018200     PERFORM 5510-COVARIANZA-CRUZADA
018210         VARYING WKS-J FROM 1 BY 1
018220         UNTIL WKS-J > WKS-OW-CNT.
018230     IF WKS-OW-N = WKS-OW-CNT
018240         MOVE WKS-REBAL-SUMA-COV TO WKS-RAIZ-ENTRADA
018250         PERFORM 9500-RAIZ-CUADRADA
018260         MOVE WKS-RAIZ-RESULTADO TO WKS-RIESGO-PORTAFOLIO
018270     END-IF.
018280 5500-RIESGO-RETORNO-PORTAFOLIO-E. EXIT.
018290
018300******************************************************************
018310*  5510-COVARIANZA-CRUZADA - ACUMULA EL TERMINO FUERA DE LA       *
018320*  DIAGONAL wi * wj * .30 PARA CADA PAR DE ACTIVOS DISTINTOS DEL  *
018330*  ACTIVO WKS-OW-N QUE PROCESA 5500-RIESGO-RETORNO-PORTAFOLIO.    *
018340******************************************************************
018350 5510-COVARIANZA-CRUZADA SECTION.
018360     IF WKS-J NOT = WKS-OW-N
018370         COMPUTE WKS-REBAL-SUMA-COV = WKS-REBAL-SUMA-COV +
018380             (WKS-OW-PESO-OBJETIVO(WKS-OW-N) *
018390              WKS-OW-PESO-OBJETIVO(WKS-J) * .30)
018400         END-IF.
018410 5510-COVARIANZA-CRUZADA-E. EXIT.
018420
018430******************************************************************
018440*  5600-GENERA-ACCION - COMPARA PESO ACTUAL CONTRA PESO OBJETIVO *
018450*  Y, SI LA DIFERENCIA SUPERA UN PUNTO PORCENTUAL FIJO (.01, NO  *
018460*  EL UMBRAL PARAMETRIZADO DE REBALANCEO), GENERA LA ACCION DE   *
018470*  COMPRA O VENTA CON SU COSTO DE TRANSACCION (0.10% DEL VALOR   *
018480*  DE LA OPERACION) Y SU PRIORIDAD (1=MAYOR DESVIACION)          *
018490******************************************************************
018500 5600-GENERA-ACCION SECTION.
018510     COMPUTE WKS-TEMP-DIF =
018520         WKS-OW-PESO-OBJETIVO(WKS-OW-N) -
018530         WKS-OW-PESO-ACTUAL(WKS-OW-N).
018540     MOVE WKS-TEMP-DIF TO WKS-TEMP-FRACCION.
018550     IF WKS-TEMP-FRACCION < 0
018560         COMPUTE WKS-TEMP-FRACCION = 0 - WKS-TEMP-FRACCION
018570     END-IF.
018580     IF WKS-TEMP-FRACCION > .01
018590         AND WKS-ACC-CNT < 50
018600         ADD 1 TO WKS-ACC-CNT
018610         MOVE WKS-OW-NOMBRE(WKS-OW-N) TO
018620              WKS-ACC-NOMBRE(WKS-ACC-CNT)
018630         MOVE WKS-OW-PESO-ACTUAL(WKS-OW-N) TO
018640              WKS-ACC-PESO-ACT(WKS-ACC-CNT)
018650         MOVE WKS-OW-PESO-OBJETIVO(WKS-OW-N) TO
018660              WKS-ACC-PESO-OBJ(WKS-ACC-CNT)
018670         COMPUTE WKS-ACC-VALOR(WKS-ACC-CNT) ROUNDED =
018680             WKS-TEMP-DIF * WKS-TOT-VALOR
018690         IF WKS-OW-PRECIO-ACT(WKS-OW-N) > 0
018700             COMPUTE WKS-ACC-QTY(WKS-ACC-CNT) ROUNDED =
018710                 WKS-ACC-VALOR(WKS-ACC-CNT) /
018720                 WKS-OW-PRECIO-ACT(WKS-OW-N)
018730         ELSE
018740             MOVE 0 TO WKS-ACC-QTY(WKS-ACC-CNT)
018750         END-IF
018760         IF WKS-TEMP-DIF > 0
018770             MOVE 'BUY '  TO WKS-ACC-TIPO(WKS-ACC-CNT)
018780         ELSE
018790             MOVE 'SELL' TO WKS-ACC-TIPO(WKS-ACC-CNT)
018800             COMPUTE WKS-ACC-QTY(WKS-ACC-CNT) =
018810                 0 - WKS-ACC-QTY(WKS-ACC-CNT)
018820         END-IF
018830         COMPUTE WKS-ACC-COSTO(WKS-ACC-CNT) ROUNDED =
018840             (WKS-ACC-VALOR(WKS-ACC-CNT) * .0010)
018850         IF WKS-ACC-COSTO(WKS-ACC-CNT) < 0
018860             COMPUTE WKS-ACC-COSTO(WKS-ACC-CNT) =
018870                 0 - WKS-ACC-COSTO(WKS-ACC-CNT)
018880         END-IF
018890         ADD WKS-ACC-COSTO(WKS-ACC-CNT) TO WKS-COSTO-TXN-PROP
018900         PERFORM 5650-ASIGNA-PRIORIDAD
018910     END-IF.
018920 5600-GENERA-ACCION-E. EXIT.
018930
018940******************************************************************
018950*  5650-ASIGNA-PRIORIDAD - PRIORIDAD FIJA SEGUN LA MAGNITUD DE   *
018960*  LA DESVIACION DE ASIGNACION DE LA ACCION (REGLA DE NEGOCIO 4):*
018970*  DERIVA > .15 PRIORIDAD 1, > .10 PRIORIDAD 2, > .05 PRIORIDAD  *
018980*  3, EN OTRO CASO PRIORIDAD 4.  YA NO ES RELATIVA A LAS DEMAS   *
018990*  ACCIONES DEL PROPIETARIO.                                    *
019000******************************************************************
019010 5650-ASIGNA-PRIORIDAD SECTION.
019020     IF WKS-TEMP-FRACCION > .15
019030         MOVE 1 TO WKS-ACC-PRIORIDAD(WKS-ACC-CNT)
019040     ELSE
019050         IF WKS-TEMP-FRACCION > .10
019060             MOVE 2 TO WKS-ACC-PRIORIDAD(WKS-ACC-CNT)
019070         ELSE
019080             IF WKS-TEMP-FRACCION > .05
019090                 MOVE 3 TO WKS-ACC-PRIORIDAD(WKS-ACC-CNT)
019100             ELSE
019110                 MOVE 4 TO WKS-ACC-PRIORIDAD(WKS-ACC-CNT)
019120             END-IF
019130         END-IF
019140     END-IF.
019150 5650-ASIGNA-PRIORIDAD-E. EXIT.
019160
019170******************************************************************
019180*  5680-INICIA-ORDEN-ACC / 5690-ORDENA-ACC - ANTES DE ESCRIBIR LAS*
019190*  ACCIONES SE ARMA UN VECTOR DE ORDEN Y SE ORDENA POR PRIORIDAD *
019200*  ASCENDENTE (1=MAS URGENTE) SIN MOVER LOS DATOS ORIGINALES, EL *
019210*  MISMO ESQUEMA DE ORDENAMIENTO DE BURBUJA QUE 5260-ORDENA-RAR, *
019220*  PARA CUMPLIR EL REQUISITO DE REBALOUT-FILE EN ORDEN DE        *
019230*  PRIORIDAD ASCENDENTE DENTRO DE CADA PROPIETARIO.              *
019240******************************************************************
019250 5680-INICIA-ORDEN-ACC SECTION.
019260     MOVE WKS-ACC-N TO WKS-ACC-ORDEN(WKS-ACC-N).
019270 5680-INICIA-ORDEN-ACC-E. EXIT.
019280
019290 5690-ORDENA-ACC SECTION.
019300     PERFORM 5691-PASADA-ORDEN-ACC
019310         VARYING WKS-I FROM 1 BY 1
019320         UNTIL WKS-I >= WKS-ACC-CNT.
019330 5690-ORDENA-ACC-E. EXIT.
019340
019350 5691-PASADA-ORDEN-ACC SECTION.
019360     COMPUTE WKS-TOPE = WKS-ACC-CNT - WKS-I.
019370     PERFORM 5692-COMPARA-INTERCAMBIA-ACC
019380         VARYING WKS-J FROM 1 BY 1
019390         UNTIL WKS-J > WKS-TOPE.
019400 5691-PASADA-ORDEN-ACC-E. EXIT.
019410
019420 5692-COMPARA-INTERCAMBIA-ACC SECTION.
019430     IF WKS-ACC-PRIORIDAD(WKS-ACC-ORDEN(WKS-J)) >
019440        WKS-ACC-PRIORIDAD(WKS-ACC-ORDEN(WKS-J + 1))
019450         MOVE WKS-ACC-ORDEN(WKS-J)     TO WKS-TEMP-ORDEN
019460         MOVE WKS-ACC-ORDEN(WKS-J + 1) TO WKS-ACC-ORDEN(WKS-J)
019470         MOVE WKS-TEMP-ORDEN TO WKS-ACC-ORDEN(WKS-J + 1)
019480     END-IF.
019490 5692-COMPARA-INTERCAMBIA-ACC-E. EXIT.
019500
019510******************************************************************
019520*  5700-ESCRIBE-ACCIONES - EMITE UN REGISTRO DE REBALOUT-FILE    *
019530*  POR CADA ACCION DE COMPRA/VENTA DETECTADA PARA EL PROPIETARIO,*
019540*  RECORRIENDO EL VECTOR DE ORDEN WKS-ACC-ORDEN (PRIORIDAD       *
019550*  ASCENDENTE) EN LUGAR DEL ORDEN DE DETECCION ORIGINAL.         *
019560******************************************************************
019570 5700-ESCRIBE-ACCIONES SECTION.
019580     MOVE WKS-ACC-ORDEN(WKS-ACC-N) TO WKS-K.
019590     MOVE SPACES TO REG-REBALANCEO.
019600     MOVE WKS-PROP-ANT             TO RBA-OWNER-ID.
019610     MOVE WKS-ACC-NOMBRE(WKS-K)      TO RBA-ASSET-NAME.
019620     MOVE WKS-ACC-TIPO(WKS-K)        TO RBA-ACTION.
019630     MOVE WKS-ACC-QTY(WKS-K)         TO RBA-QTY-CHANGE.
019640     MOVE WKS-ACC-VALOR(WKS-K)       TO RBA-VALUE-CHANGE.
019650     MOVE WKS-ACC-PESO-ACT(WKS-K)    TO RBA-CURR-ALLOC.
019660     MOVE WKS-ACC-PESO-OBJ(WKS-K)    TO RBA-TARGET-ALLOC.
019670     MOVE WKS-ACC-COSTO(WKS-K)       TO RBA-TXN-COST.
019680     MOVE WKS-ACC-PRIORIDAD(WKS-K)   TO RBA-PRIORITY.
019690     WRITE REG-REBALANCEO.
019700     IF FS-REBALOUT NOT = '00'
019710         MOVE 'REBALOUT'  TO ARCHIVO
019720         MOVE 'WRITE'     TO ACCION
019730         MOVE WKS-PROP-ANT TO LLAVE
019740         CALL 'DEBD1R00' USING PROGRAMA ARCHIVO ACCION LLAVE
019750                                FS-REBALOUT
019760     END-IF.
019770 5700-ESCRIBE-ACCIONES-E. EXIT.
019780
019790******************************************************************
019800*  6500-ENCABEZADO-REPORTE - IMPRIME EL TITULO DEL REPORTE Y EL  *
019810*  ENCABEZADO DE COLUMNAS DEL DETALLE DE ACTIVOS.  SE LLAMA UNA  *
019820*  SOLA VEZ AL INICIO DEL PROGRAMA (NO HAY CONTROL DE PAGINA     *
019830*  POR CANTIDAD DE RENGLONES EN ESTA VERSION).                   *
019840******************************************************************
019850 6500-ENCABEZADO-REPORTE SECTION.
019860     ADD 1 TO WKS-NUM-PAGINA.
019870     MOVE WKS-NUM-PAGINA TO WKS-TIT-PAGINA.
019880     WRITE LINEA-REPORTE FROM WKS-LINEA-TITULO.
019890     WRITE LINEA-REPORTE FROM WKS-LINEA-BLANCO.
019900 6500-ENCABEZADO-REPORTE-E. EXIT.
019910
019920******************************************************************
019930*  6000-IMPRIME-PROPIETARIO - IMPRIME, PARA EL PROPIETARIO QUE   *
019940*  CIERRA CONTROL: RENGLON DE PROPIETARIO, ENCABEZADO DE         *
019950*  COLUMNAS, DETALLE DE CADA ACTIVO, BLOQUE DE TOTALES DEL       *
019960*  PROPIETARIO, SECCION ESG Y ACCIONES DE REBALANCEO.            *
019970******************************************************************
019980 6000-IMPRIME-PROPIETARIO SECTION.
019990     WRITE LINEA-REPORTE FROM WKS-LINEA-BLANCO.
020000     MOVE WKS-PROP-ANT TO WKS-LP-OWNER-ID.
020010     WRITE LINEA-REPORTE FROM WKS-LINEA-PROPIETARIO.
020020     WRITE LINEA-REPORTE FROM WKS-LINEA-COL-ENCAB.
020030     PERFORM 6100-IMPRIME-DETALLE-ACTIVO
020040         VARYING WKS-OW-N FROM 1 BY 1
020050         UNTIL WKS-OW-N > WKS-OW-CNT.
020060     PERFORM 6200-IMPRIME-TOTALES-PROPIETARIO.
020070     PERFORM 6300-IMPRIME-SECCION-ESG.
020080     IF WKS-ACC-CNT > 0
020090         WRITE LINEA-REPORTE FROM WKS-LINEA-ACC-ENCAB
020100         PERFORM 6400-IMPRIME-ACCION
020110             VARYING WKS-ACC-N FROM 1 BY 1
020120             UNTIL WKS-ACC-N > WKS-ACC-CNT
020130     END-IF.
020140 6000-IMPRIME-PROPIETARIO-E. EXIT.
020150
020160 6100-IMPRIME-DETALLE-ACTIVO SECTION.
020170     MOVE WKS-OW-NOMBRE(WKS-OW-N)       TO WKS-LD-NOMBRE.
020180     MOVE WKS-OW-CANTIDAD(WKS-OW-N)     TO WKS-LD-CANTIDAD.
020190     MOVE WKS-OW-PRECIO-ACT(WKS-OW-N)   TO WKS-LD-PRECIO.
020200     MOVE WKS-OW-VALOR-ACTUAL(WKS-OW-N) TO WKS-LD-VALOR-ACTUAL.
020210     MOVE WKS-OW-VALOR-COMPRA(WKS-OW-N) TO WKS-LD-VALOR-COMPRA.
020220     MOVE WKS-OW-ROI-ACTIVO(WKS-OW-N)   TO WKS-LD-ROI.
020230     WRITE LINEA-REPORTE FROM WKS-LINEA-DETALLE.
020240 6100-IMPRIME-DETALLE-ACTIVO-E. EXIT.
020250
020260******************************************************************
020270*  6200-IMPRIME-TOTALES-PROPIETARIO - BLOQUE DE TOTALES Y        *
020280*  METRICAS DE RIESGO DEL PROPIETARIO (5 RENGLONES).             *
020290******************************************************************
020300 6200-IMPRIME-TOTALES-PROPIETARIO SECTION.
020310     MOVE WKS-TOT-VALOR      TO WKS-LT-VALOR.
020320     MOVE WKS-ROI-PORCENTAJE TO WKS-LT-ROI.
020330     MOVE WKS-TOT-ACTIVOS    TO WKS-LT-NUMACT.
020340     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-1.
020350     MOVE WKS-DIVERSIFICACION TO WKS-LT-DIVERS.
020360     MOVE WKS-VOL-PONDERADA   TO WKS-LT-VOLAT.
020370     MOVE WKS-SHARPE-RATIO    TO WKS-LT-SHARPE.
020380     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-2.
020390     MOVE WKS-HIST-VAR  TO WKS-LT-VARHIST.
020400     MOVE WKS-PARAM-VAR TO WKS-LT-VARPARAM.
020410     MOVE WKS-COND-VAR  TO WKS-LT-VARCOND.
020420     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-3.
020430     MOVE WKS-NIVEL-RIESGO TO WKS-LT-NIVEL.
020440     MOVE WKS-DERIVA-ASIGNACION TO WKS-LT-DERIVA.
020450     MOVE WKS-ESTADO-PORTAFOLIO TO WKS-LT-ESTADO.
020460     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-4.
020470     MOVE WKS-COSTO-TXN-PROP TO WKS-LT-COSTOTXN.
020480     WRITE LINEA-REPORTE FROM WKS-LINEA-TOTAL-5.
020490 6200-IMPRIME-TOTALES-PROPIETARIO-E. EXIT.
020500
020510******************************************************************
020520*  6300-IMPRIME-SECCION-ESG - IMPRIME LOS INSTRUMENTOS DEL       *
020530*  PROPIETARIO ACTUAL QUE TIENEN CALIFICACION ESG ALTA (REGLA 5) *
020540******************************************************************
020550 6300-IMPRIME-SECCION-ESG SECTION.
020560     MOVE 0 TO WKS-TOPE.
020570     PERFORM 6310-CUENTA-ESG-PROPIETARIO
020580         VARYING WKS-OW-N FROM 1 BY 1
020590         UNTIL WKS-OW-N > WKS-OW-CNT.
020600     IF WKS-TOPE > 0
020610         MOVE WKS-TOPE TO WKS-LE-CANTIDAD
020620         WRITE LINEA-REPORTE FROM WKS-LINEA-ESG-ENCAB
020630         PERFORM 6320-IMPRIME-ESG-ACTIVO
020640             VARYING WKS-OW-N FROM 1 BY 1
020650             UNTIL WKS-OW-N > WKS-OW-CNT
020660     END-IF.
020670 6300-IMPRIME-SECCION-ESG-E. EXIT.
020680
020690 6310-CUENTA-ESG-PROPIETARIO SECTION.
020700     PERFORM 6330-UBICA-ESG-ACTIVO.
020710     IF WKS-K > 0
020720         IF WKS-ESG-ALTA(WKS-K)
020730             ADD 1 TO WKS-TOPE
020740         END-IF
020750     END-IF.
020760 6310-CUENTA-ESG-PROPIETARIO-E. EXIT.
020770
020780 6320-IMPRIME-ESG-ACTIVO SECTION.
020790     PERFORM 6330-UBICA-ESG-ACTIVO.
020800     IF WKS-K > 0
020810         IF WKS-ESG-ALTA(WKS-K)
020820             MOVE WKS-ESG-TICKER(WKS-K) TO WKS-LG-TICKER
020830             MOVE WKS-ESG-ENV(WKS-K)    TO WKS-LG-ENV
020840             MOVE WKS-ESG-SOC(WKS-K)    TO WKS-LG-SOC
020850             MOVE WKS-ESG-GOV(WKS-K)    TO WKS-LG-GOV
020860             MOVE WKS-ESG-TOTAL(WKS-K)  TO WKS-LG-TOTAL
020870             WRITE LINEA-REPORTE FROM WKS-LINEA-ESG-DET
020880         END-IF
020890     END-IF.
020900 6320-IMPRIME-ESG-ACTIVO-E. EXIT.
020910
020920******************************************************************
020930*  6330-UBICA-ESG-ACTIVO - BUSCA EN LA TABLA DE ESG EL TICKER    *
020940*  QUE COINCIDE CON EL NOMBRE DEL ACTIVO WKS-OW-N.  DEVUELVE LA  *
020950*  POSICION EN WKS-K, O CERO SI NO SE ENCUENTRA.                *
020960******************************************************************
020970 6330-UBICA-ESG-ACTIVO SECTION.
020980     MOVE 0 TO WKS-K.
020990     PERFORM 6340-COMPARA-TICKER
021000         VARYING WKS-ESG-N FROM 1 BY 1
021010         UNTIL WKS-ESG-N > WKS-ESG-CNT OR WKS-K > 0.
021020 6330-UBICA-ESG-ACTIVO-E. EXIT.
021030
021040 6340-COMPARA-TICKER SECTION.
021050     IF WKS-ESG-TICKER(WKS-ESG-N)(1:10) =
021060        WKS-OW-NOMBRE(WKS-OW-N)(1:10)
021070         MOVE WKS-ESG-N TO WKS-K
021080     END-IF.
021090 6340-COMPARA-TICKER-E. EXIT.
021100
021110******************************************************************
021120*  6400-IMPRIME-ACCION - IMPRIME UN RENGLON POR CADA ACCION DE   *
021130*  REBALANCEO RECOMENDADA PARA EL PROPIETARIO ACTUAL.            *
021140******************************************************************
021150 6400-IMPRIME-ACCION SECTION.
021160     MOVE WKS-ACC-ORDEN(WKS-ACC-N) TO WKS-K.
021170     MOVE WKS-ACC-PRIORIDAD(WKS-K)     TO WKS-LA-PRIORIDAD.
021180     MOVE WKS-ACC-TIPO(WKS-K)          TO WKS-LA-ACCION.
021190     MOVE WKS-ACC-NOMBRE(WKS-K)        TO WKS-LA-NOMBRE.
021200     MOVE WKS-ACC-QTY(WKS-K)           TO WKS-LA-CANTIDAD.
021210     MOVE WKS-ACC-VALOR(WKS-K)         TO WKS-LA-VALOR.
021220     MOVE WKS-ACC-COSTO(WKS-K)         TO WKS-LA-COSTO.
021230     WRITE LINEA-REPORTE FROM WKS-LINEA-ACCION.
021240 6400-IMPRIME-ACCION-E. EXIT.
021250
021260******************************************************************
021270*  7000-TOTALES-GENERALES - IMPRIME EL RENGLON DE TOTALES        *
021280*  GENERALES AL FINAL DEL REPORTE (VALOR, ACTIVOS Y COSTO DE     *
021290*  TRANSACCION ACUMULADOS DE TODOS LOS PROPIETARIOS).            *
021300******************************************************************
021310 7000-TOTALES-GENERALES SECTION.
021320     WRITE LINEA-REPORTE FROM WKS-LINEA-BLANCO.
021330     MOVE WKS-GT-VALOR   TO WKS-GT-LT-VALOR.
021340     MOVE WKS-GT-ACTIVOS TO WKS-GT-LT-ACTIVOS.
021350     MOVE WKS-GT-COSTO   TO WKS-GT-LT-COSTO.
021360     WRITE LINEA-REPORTE FROM WKS-LINEA-GRAN-TOTAL.
021370 7000-TOTALES-GENERALES-E. EXIT.
021380
021390******************************************************************
021400*  9500-RAIZ-CUADRADA - CALCULA LA RAIZ CUADRADA DE              *
021410*  WKS-RAIZ-ENTRADA POR EL METODO DE NEWTON-RAPHSON (10          *
021420*  ITERACIONES FIJAS), DEJANDO EL RESULTADO EN                   *
021430*  WKS-RAIZ-RESULTADO.  RUTINA GENERICA USADA POR TODOS LOS      *
021440*  CALCULOS DE VOLATILIDAD Y DE RIESGO DEL PORTAFOLIO.           *
021450******************************************************************
021460 9500-RAIZ-CUADRADA SECTION.
021470     IF WKS-RAIZ-ENTRADA <= 0
021480         MOVE 0 TO WKS-RAIZ-RESULTADO
021490     ELSE
021500         MOVE WKS-RAIZ-ENTRADA TO WKS-RAIZ-RESULTADO
021510         PERFORM 9510-ITERA-NEWTON
021520             VARYING WKS-RAIZ-ITER FROM 1 BY 1
021530             UNTIL WKS-RAIZ-ITER > 12
021540     END-IF.
021550 9500-RAIZ-CUADRADA-E. EXIT.
021560
021570 9510-ITERA-NEWTON SECTION.
021580     MOVE WKS-RAIZ-RESULTADO TO WKS-RAIZ-ANTERIOR.
021590     COMPUTE WKS-RAIZ-RESULTADO =
021600         (WKS-RAIZ-ANTERIOR +
021610         (WKS-RAIZ-ENTRADA / WKS-RAIZ-ANTERIOR)) / 2.
021620 9510-ITERA-NEWTON-E. EXIT.
021630
021640******************************************************************
021650*  CIERRA-ARCHIVOS - CIERRA LOS 6 ARCHIVOS DEL PROGRAMA.         *
021660******************************************************************
021670 CIERRA-ARCHIVOS SECTION.
021680     CLOSE ASSET-FILE.
021690     CLOSE PRICE-FILE.
021700     CLOSE ESG-FILE.
021710     CLOSE RISKOUT-FILE.
021720     CLOSE REBALOUT-FILE.
021730     CLOSE REPORT-FILE.
021740 CIERRA-ARCHIVOS-E. EXIT.
021750
