000100******************************************************************
000110* COPYBOOK     : PIREBAL                                         *
000120* APLICACION   : PORTAFOLIO DE INVERSION                         *
000130* DESCRIPCION  : LAYOUT DE SALIDA DE ACCIONES DE REBALANCEO, UN  *
000140*              : REGISTRO POR ACCION RECOMENDADA (COMPRA/VENTA). *
000150*              : SALE EN ORDEN DE PROPIETARIO Y DENTRO DE ESTE   *
000160*              : EN ORDEN DE PRIORIDAD ASCENDENTE.               *
000170* ARCHIVO      : REBALOUT-FILE (REBALOUT.DAT) - SALIDA,          *
000180*              : SECUENCIAL                                      *
000190* LONGITUD     : 096 POSICIONES                                  *
000200******************************************************************
000210* BITACORA DE CAMBIOS                                            *
000220* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
000230* ----------  ------------  ---------  ------------------------- *
000240* 2004-12-03  C.LOPEZ       PIF-0141   LAYOUT ORIGINAL           *
000250* 2006-05-30  R.MENDEZ      PIF-0160   SE AGREGA RBA-PRIORITY    *
000260******************************************************************
000270 01  REG-REBALANCEO.
000280     05  RBA-OWNER-ID            PIC X(10).
000290     05  RBA-ASSET-NAME          PIC X(20).
000300     05  RBA-ACTION              PIC X(04).
000310     05  RBA-QTY-CHANGE          PIC S9(09)V9(04).
000320     05  RBA-VALUE-CHANGE        PIC S9(13)V99.
000330     05  RBA-CURR-ALLOC          PIC S9(01)V9(04).
000340     05  RBA-TARGET-ALLOC        PIC S9(01)V9(04).
000350     05  RBA-TXN-COST            PIC S9(09)V99.
000360     05  RBA-PRIORITY            PIC 9(01).
000370     05  FILLER                  PIC X(12).
000380*--  VISTA DE VALIDACION - PERMITE A LA RUTINA DE IMPRESION      *
000390*--  DE TOTALES PROBAR RBA-ACTION COMO PAR DE BANDERAS SIN       *
000400*--  TENER QUE REDECLARAR EL CAMPO ORIGINAL.                     *
000410 01  REG-REBALANCEO-ACCION REDEFINES REG-REBALANCEO.
000420     05  FILLER                  PIC X(30).
000430     05  RBA-ACCION-CHK          PIC X(04).
000440         88  RBA-ES-COMPRA                VALUE 'BUY '.
000450         88  RBA-ES-VENTA                 VALUE 'SELL'.
000460     05  FILLER                  PIC X(62).
