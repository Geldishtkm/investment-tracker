000100******************************************************************
000110* COPYBOOK     : PIESGT                                          *
000120* APLICACION   : PORTAFOLIO DE INVERSION                         *
000130* DESCRIPCION  : LAYOUT DE CALIFICACIONES ESG (AMBIENTAL,        *
000140*              : SOCIAL, GOBERNANZA) POR INSTRUMENTO.  ARCHIVO   *
000150*              : SIN ORDEN OBLIGATORIO.                          *
000160* ARCHIVO      : ESG-FILE (ESG.DAT) - ENTRADA, SECUENCIAL        *
000170* LONGITUD     : 025 POSICIONES (CAMPOS) + FILLER DE RESERVA     *
000180******************************************************************
000190* BITACORA DE CAMBIOS                                            *
000200* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
000210* ----------  ------------  ---------  ------------------------- *
000220* 1997-02-14  E.RAMIREZ     PIF-0041   LAYOUT ORIGINAL           *
000230* 1999-01-08  E.RAMIREZ     PIF-0077   REVISION Y2K - SIN CAMBIO *
000240******************************************************************
000250 01  REG-ESG.
000260     05  ESG-TICKER              PIC X(10).
000270     05  ESG-ENV-SCORE           PIC S9(03)V99.
000280     05  ESG-SOC-SCORE           PIC S9(03)V99.
000290     05  ESG-GOV-SCORE           PIC S9(03)V99.
000300     05  FILLER                  PIC X(06).
