000100******************************************************************
000110* COPYBOOK     : PIPRCH                                          *
000120* APLICACION   : PORTAFOLIO DE INVERSION                         *
000130* DESCRIPCION  : LAYOUT DEL HISTORICO DIARIO DE PRECIOS POR      *
000140*              : ACTIVO.  EL ARCHIVO VIENE ORDENADO POR NOMBRE   *
000150*              : DE ACTIVO Y DENTRO DE ESTE POR DIA (ASCENDENTE) *
000160* ARCHIVO      : PRICE-FILE (PRICES.DAT) - ENTRADA, SECUENCIAL   *
000170* LONGITUD     : 037 POSICIONES (CAMPOS) + FILLER DE RESERVA     *
000180******************************************************************
000190* BITACORA DE CAMBIOS                                            *
000200* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
000210* ----------  ------------  ---------  ------------------------- *
000220* 1992-06-11  E.RAMIREZ     PIF-0003   LAYOUT ORIGINAL           *
000230* 1999-01-08  E.RAMIREZ     PIF-0077   REVISION Y2K - SIN CAMBIO *
000240* 2004-11-02  C.LOPEZ       PIF-0133   SE AGREGA VISTA NUMERICA  *
000250*              REDEFINIDA DEL DIA PARA BUSQUEDA BINARIA EN TABLA *
000260******************************************************************
000270 01  REG-HIST-PRECIO.
000280     05  PRC-ASSET-NAME          PIC X(20).
000290     05  PRC-DAY-SEQ             PIC 9(04).
000300     05  PRC-PRICE               PIC S9(09)V9(04).
000310     05  FILLER                  PIC X(02).
000320*--  VISTA NUMERICA DEL DIA DE COTIZACION, USADA PARA COMPARAR   *
000330*--  CONTRA EL SUBINDICE DE LA TABLA TABLA-HIST-PRECIOS.         *
000340 01  REG-HIST-PRECIO-DIA REDEFINES REG-HIST-PRECIO.
000350     05  FILLER                  PIC X(20).
000360     05  PRC-DIA-COMP            PIC 9(04).
000370     05  FILLER                  PIC X(15).
