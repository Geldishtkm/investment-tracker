000100******************************************************************
000110* COPYBOOK     : PIRISGO                                         *
000120* APLICACION   : PORTAFOLIO DE INVERSION                         *
000130* DESCRIPCION  : LAYOUT DE SALIDA DE METRICAS DE RIESGO, UN      *
000140*              : REGISTRO POR PROPIETARIO DE PORTAFOLIO.         *
000150* ARCHIVO      : RISKOUT-FILE (RISKOUT.DAT) - SALIDA, SECUENCIAL *
000160* LONGITUD     : 133 POSICIONES                                  *
000170******************************************************************
000180* BITACORA DE CAMBIOS                                            *
000190* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
000200* ----------  ------------  ---------  ------------------------- *
000210* 2004-11-15  C.LOPEZ       PIF-0140   LAYOUT ORIGINAL           *
000220* 2005-02-21  C.LOPEZ       PIF-0145   SE AGREGA RSK-RISK-LEVEL  *
000230*              Y RESERVA DE FILLER PARA CRECIMIENTO FUTURO       *
000240******************************************************************
000250 01  REG-RIESGO.
000260     05  RSK-OWNER-ID            PIC X(10).
000270     05  RSK-TOTAL-VALUE         PIC S9(13)V99.
000280     05  RSK-ROI-PCT             PIC S9(05)V99.
000290     05  RSK-VOLATILITY          PIC S9(03)V9(04).
000300     05  RSK-SHARPE              PIC S9(03)V9(04).
000310     05  RSK-MAX-DRAWDOWN        PIC S9(03)V9(04).
000320     05  RSK-BETA                PIC S9(03)V9(04).
000330     05  RSK-DIVERSIFICATION     PIC S9(03)V99.
000340     05  RSK-HIST-VAR            PIC S9(13)V99.
000350     05  RSK-PARAM-VAR           PIC S9(13)V99.
000360     05  RSK-COND-VAR            PIC S9(13)V99.
000370     05  RSK-RISK-LEVEL          PIC X(06).
000380     05  FILLER                  PIC X(17).
000390*--  VISTA REDEFINIDA USADA POR LA RUTINA DE IMPRESION DE        *
000400*--  TOTALES PARA RECUPERAR RSK-RISK-LEVEL COMO TABLA DE 2       *
000410*--  GRUPOS DE 3 POSICIONES (NO USADA EN ESTA VERSION, RESERVADA *
000420*--  PARA EL DESGLOSE DE NIVEL CORTO/LARGO PLAZO).               *
000430 01  REG-RIESGO-NIVEL REDEFINES REG-RIESGO.
000440     05  FILLER                  PIC X(116).
000450     05  RSK-NIVEL-TABLA         PIC X(03) OCCURS 2 TIMES.
000460     05  FILLER                  PIC X(17).
