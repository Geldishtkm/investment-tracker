000100******************************************************************
000110* COPYBOOK     : PIACTM                                          *
000120* APLICACION   : PORTAFOLIO DE INVERSION                         *
000130* DESCRIPCION  : LAYOUT DEL MAESTRO DE POSICIONES (ACTIVOS) POR  *
000140*              : PROPIETARIO.  UN REGISTRO POR ACTIVO TENIDO.    *
000150*              : EL ARCHIVO VIENE ORDENADO POR AST-OWNER-ID      *
000160*              : (LLAVE DE RUPTURA DE CONTROL).                  *
000170* ARCHIVO      : ASSET-FILE (ASSETS.DAT) - ENTRADA, SECUENCIAL   *
000180* LONGITUD     : 084 POSICIONES (CAMPOS) + FILLER DE RESERVA     *
000190*              : NOTA: LA FICHA DE CONTROL DE ARCHIVOS DEL AREA  *
000200*              : DE OPERACION REPORTA 070; PENDIENTE ACTUALIZAR  *
000210*              : ESA FICHA CONTRA EL LAYOUT REAL (VER BITACORA). *
000220******************************************************************
000230* BITACORA DE CAMBIOS                                            *
000240* FECHA       PROGRAMADOR   TICKET     DESCRIPCION                *
000250* ----------  ------------  ---------  ------------------------- *
000260* 1991-03-04  E.RAMIREZ     PIF-0001   LAYOUT ORIGINAL, 5 CAMPOS *
000270* 1993-07-19  E.RAMIREZ     PIF-0014   SE AGREGA AST-INIT-INVEST *
000280* 1999-01-08  E.RAMIREZ     PIF-0077   REVISION Y2K - SIN CAMBIO *
000290*              DE FORMATO DE FECHAS (ESTE LAYOUT NO LLEVA FECHAS)*
000300* 2004-11-02  C.LOPEZ       PIF-0132   SE AGREGA VISTA NUMERICA  *
000310*              REDEFINIDA PARA VALIDACION DE LLAVE DE PROPIETARIO*
000320******************************************************************
000330 01  REG-ACTIVO.
000340     05  AST-OWNER-ID            PIC X(10).
000350     05  AST-ASSET-ID            PIC 9(06).
000360     05  AST-NAME                PIC X(20).
000370     05  AST-QUANTITY            PIC S9(09)V9(04).
000380     05  AST-PRICE-PER-UNIT      PIC S9(09)V99.
000390     05  AST-PURCH-PRICE         PIC S9(09)V99.
000400     05  AST-INIT-INVEST         PIC S9(11)V99.
000410     05  FILLER                  PIC X(05).
000420*--  VISTA NUMERICA DE LA LLAVE DE PROPIETARIO, USADA POR LA     *
000430*--  RUTINA DE VALIDACION DE SECUENCIA DE CONTROL DE RUPTURA.    *
000440 01  REG-ACTIVO-LLAVE REDEFINES REG-ACTIVO.
000450     05  AST-LLAVE-OWNER         PIC X(10).
000460     05  AST-LLAVE-RESTO         PIC X(79).
